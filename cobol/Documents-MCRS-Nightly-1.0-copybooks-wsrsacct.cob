000010*****************************************************
000020*                                                   *
000030*   MERIDIAN COACHWAYS LTD.      DATA PROCESSING    *
000040*                                                   *
000050*   Copybook  -  wsrsacct                           *
000060*   Revenue GL Account Record                       *
000070*                                                   *
000080*****************************************************
000090*
000100*   Uses Acct-No as relative key (1-99) - a short
000110*   cross reference table of the General Ledger
000120*   account that each fare/tax/surcharge category is
000130*   distributed to.  Posting the ledger itself is
000140*   done by the Accounts system, not by MCRS.
000150*
000160*   File size 28 bytes.
000170*
000180*   History.
000190*   --------
000200*   12/12/85  RJD  Created.
000210*   30/08/97  MCK  Acct-GL-No widened to 6 digits to
000220*                  match the new chart of accounts.
000230*   09/02/99  SAP  Y2K sweep - no date fields here,
000240*                  no change required.
000250*   21/05/17  JNF  Acct-Desc widened to 24 for the
000260*                  longer GST account descriptions.            CR2011
000270*
000280 01  RS-REVENUE-ACCT-RECORD.
000290     03  ACCT-NO             PIC 99.
000300     03  ACCT-GL-NO          PIC 9(6).
000310     03  ACCT-DESC           PIC X(24).
000320     03  FILLER              PIC X(02).
