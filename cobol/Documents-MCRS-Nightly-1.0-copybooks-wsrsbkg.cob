000010*****************************************************
000020*                                                   *
000030*   MERIDIAN COACHWAYS LTD.      DATA PROCESSING    *
000040*                                                   *
000050*   Copybook  -  wsrsbkg                            *
000060*   Booking Master Record                           *
000070*                                                   *
000080*****************************************************
000090*
000100*   Uses Booking-No as key.
000110*
000120*   File size 508 bytes.
000130*
000140*   THESE FIELD DEFINITIONS MAY STILL NEED CHANGING
000150*
000160*   History.
000170*   --------
000180*   19/03/84  RJD  Created.
000190*   02/07/90  MCK  Added Psgr-Search-Key (fed by
000200*                  maps01) so near-duplicate bookings
000210*                  under a slightly misspelt name can
000220*                  be caught at the counter.
000230*   14/02/99  SAP  Y2K sweep - all dates widened from
000240*                  YYMMDD to CCYYMMDD.
000250*   09/11/05  TOW  Bkg-GST-Used added when GST was
000260*                  introduced on inter-state travel.
000270*   21/08/13  BDL  Phone number widened to 11, Zip and
000280*                  Refund-Acct-No sizes corrected.
000290*   17/03/26  KRO  Bkg-Student-Disc-Exempt added -
000300*                  file size unchanged, took up the
000320*                  last spare FILLER byte.                   CR2471
000322*   09/08/26  KRO  Bkg-Seat-No and Bkg-Seat-Position added
000324*                  so manifprint can print the manifest in
000326*                  seat order within a trip.                  CR2471
000330*
000340 01  RS-BOOKING-RECORD.
000350     03  BOOKING-NO             PIC 9(7)  COMP.
000360     03  BKG-STATUS             PIC X.
000370         88  BKG-CONFIRMED           VALUE "C".
000380         88  BKG-WAITLISTED          VALUE "W".
000390         88  BKG-CANCELLED           VALUE "X".
000400         88  BKG-DELETED             VALUE "D".
000410     03  BKG-SEAT-TYPE          PIC X.
000420     03  BKG-TRIP-TYPE          PIC X.
000430     03  BKG-BOARDING-STATE     PIC XX.
000440     03  BKG-ROUTE-CODE         PIC X(03).
000450     03  BKG-BOOKING-DATE       PIC 9(8)  COMP.
000460     03  BKG-TRAVEL-DATE        PIC 9(8)  COMP.
000470     03  BKG-CANCEL-DATE        PIC 9(8)  COMP.
000480     03  BKG-GENDER             PIC X.
000490     03  BKG-CONCESSION-TYPE    PIC X.
000500     03  BKG-SEATS-BOOKED       BINARY-CHAR UNSIGNED.
000503     03  BKG-SEAT-NO            PIC 999   COMP.
000506     03  BKG-SEAT-POSITION      PIC 99.
000510     03  BKG-NEXT-DEL           PIC X.
000520     03  BKG-TRIP-REF           PIC 9(9)  COMP.
000530     03  BKG-BATCH-NO           PIC 99.
000540     03  PSGR-NAME              PIC X(32).
000550     03  PSGR-NAME-PARTS REDEFINES PSGR-NAME.
000560         05  PSGR-LAST-NAME     PIC X(14).
000570         05  PSGR-FIRST-NAME    PIC X(14).
000580         05  PSGR-MID-INIT      PIC X(04).
000590     03  PSGR-SEARCH-KEY        PIC X(32).
000600     03  PSGR-ADDRESS-1         PIC X(32).
000610     03  PSGR-ADDRESS-2         PIC X(32).
000620     03  PSGR-ADDRESS-3         PIC X(32).
000630     03  PSGR-ADDRESS-4         PIC X(32).
000640     03  PSGR-POST-CODE.
000650         05  PSGR-ZIP           PIC X(10).
000660         05  PSGR-STATE         PIC XX.
000670     03  PSGR-PHONE-NO          PIC 9(11).
000680     03  PSGR-EMAIL             PIC X(30).
000690     03  BKG-REFUND-ACCT-NO     PIC X(24).
000700     03  BKG-TAX-EXCLUSION      PIC 9.
000710     03  BKG-GROUP-BOOKING      PIC X.
000720     03  BKG-CONCESSION-ALLOW   PIC 99    COMP.
000730     03  BKG-STATE-TAX-ALLOW    PIC 99    COMP.
000740     03  BKG-SERVICE-TAX-ALLOW  PIC 99    COMP.
000750     03  BKG-TOLL-ALLOW         PIC 99    COMP.
000760     03  BKG-INSURANCE-USED     PIC X.
000770     03  BKG-GST-USED           PIC X.
000780     03  BKG-STATE-TAX-EXEMPT   PIC X.
000790     03  BKG-SERVICE-TAX-EXEMPT PIC X.
000800     03  BKG-TOLL-EXEMPT        PIC X.
000810     03  BKG-RES-FEE-EXEMPT     PIC X.
000820     03  BKG-INSURANCE-EXEMPT   PIC X.
000830     03  BKG-COMMISSION-EXEMPT  PIC X.
000840     03  BKG-SENIOR-DISC-EXEMPT PIC X.
000850     03  BKG-STUDENT-DISC-EXEMPT PIC X.
000860     03  BKG-SYS-EXEMPT         PIC X     OCCURS 5.
000870     03  BKG-FARE-RATE          PIC 9(5)V99  COMP-3  OCCURS 4.
000880     03  BKG-AUTO-SEATS         PIC 999      COMP-3.
000890     03  BKG-NORMAL-SEATS       PIC 999      COMP-3.
000900     03  BKG-MAX-FARE           PIC 9(6)V99  COMP-3.
000910     03  BKG-LOYALTY-RATE       PIC 9(5)V99  COMP-3.
000920     03  BKG-LOYALTY-ACCUM      PIC 9(5)V99  COMP-3.
000930     03  BKG-LOYALTY-USED       PIC 9(5)V99  COMP-3.
000940     03  BKG-CANCEL-RATE        PIC 9(5)V99  COMP-3.
000950     03  BKG-CANCEL-ACCUM       PIC 9(5)V99  COMP-3.
000960     03  BKG-CANCEL-USED        PIC 9(5)V99  COMP-3.
000970     03  BKG-REFUND-ACCUM       PIC 9(5)V99  COMP-3.
000980     03  BKG-REFUND-USED        PIC 9(5)V99  COMP-3.
000990     03  BKG-COMMISSION-GRP                  OCCURS 5.
001000         05  COMM-ACCT-NO       BINARY-CHAR UNSIGNED.
001010         05  COMM-PCENT         PIC 999V99  COMP-3.
001020     03  BKG-CONCESSION-GRP                  OCCURS 3.
001030         05  CONC-USED          PIC X.
001040         05  BKG-CONCESSION-GROUP.
001050             07  CONC-FACTOR    PIC 9(6)V99  COMP-3.
001060             07  CONC-LIMIT     PIC 9(6)V99  COMP-3.
001070             07  CONC-AMT-PCENT PIC X.
001080             07  CONC-ACCT-NO   BINARY-CHAR UNSIGNED.
001090             07  CONC-DESC      PIC X(15).
001100             07  CONC-FARE-DISC PIC X.
001110             07  CONC-EXCLUSION PIC 9.
001120             07  CONC-LIMIT-USED PIC X.
001130             07  CONC-CHK-CAT   PIC 99  COMP.
001140     03  FILLER                 PIC X(07).
