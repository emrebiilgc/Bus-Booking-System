000010*****************************************************
000020*                                                   *
000030*   MERIDIAN COACHWAYS LTD.      DATA PROCESSING    *
000040*                                                   *
000050*   Copybook  -  wsrsfinl                           *
000060*   Report Staging Buffer Record                    *
000070*                                                   *
000080*****************************************************
000090*
000100*   General purpose staging buffer used by rsrgstr
000110*   and manifprint when a print line has to be built
000120*   up in pieces (fare breakdown columns, manifest
000130*   seat rows) before it is moved to the print record.
000140*
000150*   History.
000160*   --------
000170*   02/11/85  RJD  Created - was a single PIC X(640)
000180*                  scratch area in the register print.
000190*   23/06/94  MCK  Broken out into this copybook so
000200*                  both rsrgstr and manifprint could
000210*                  share one buffer layout.
000220*   17/03/99  SAP  Y2K sweep - no date fields here,
000230*                  no change required.
000240*   30/01/12  BDL  Widened FILLER for the wider 132
000250*                  column landscape manifest.               CR1890
000260*
000270 01  RS-FINAL-RECORD.
000280     03  RS-FINAL-LINE       PIC X(16)  OCCURS 26.
000290     03  FILLER              PIC X(608).
