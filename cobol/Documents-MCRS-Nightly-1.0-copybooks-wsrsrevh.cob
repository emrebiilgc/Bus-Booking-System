000010*****************************************************
000020*                                                   *
000030*   MERIDIAN COACHWAYS LTD.      DATA PROCESSING    *
000040*                                                   *
000050*   Copybook  -  wsrsrevh                           *
000060*   Route Revenue History Record                    *
000070*   Indexed file, key is Rev-Route-Code              *
000080*****************************************************
000090*
000100*   One record per route.  Accumulates that route's
000110*   revenue quarter-to-date and year-to-date, broken
000120*   down the same way the Booking Register breaks it
000130*   down, for the traffic manager's quarterly return.
000150*
000160*   File size 515 bytes.
000170*
000180*   History.
000190*   --------
000200*   02/11/85  RJD  Created.
000210*   14/04/96  MCK  Added toll and service tax columns
000220*                  when those levies started.
000230*   19/02/99  SAP  Y2K sweep - Rev-Date table below
000240*                  widened from YYMMDD to CCYYMMDD.
000250*   07/08/11  BDL  Added Rev-Q-Taxes quarterly summary
000260*                  block for the GST return.                 CR1977
000270*
000272*   09/08/26  KRO  Rev-Route-Code added as the file's
000274*                  key - this file is kept one record
000276*                  per route, not one record overall.          CR2471
000278*
000280 01  RS-REVENUE-HIST-RECORD.
000282     03  REV-ROUTE-CODE          PIC X(03).
000290     03  REV-STARTING-UP         PIC X.
000300     03  REV-LAST-APPLY-NO       PIC 9(4)    COMP.
000310     03  REV-QTD                             COMP-3.
000320         05  REV-QTD-BASE-FARE       PIC 9(7)V99.
000330         05  REV-QTD-STATE-TAX       PIC 9(7)V99.
000340         05  REV-QTD-SERVICE-TAX     PIC 9(7)V99.
000350         05  REV-QTD-TOLL            PIC 9(7)V99.
000360         05  REV-QTD-DISCOUNTS-GIVEN PIC 9(7)V99.
000370         05  REV-QTD-REFUNDS-PAID    PIC 9(7)V99.
000380         05  REV-QTD-NET-REVENUE     PIC 9(7)V99.
000390         05  REV-QTD-SEATS-SOLD      PIC 9(7).
000400         05  REV-QTD-CANCELLATIONS   PIC 9(7).
000410         05  REV-QTD-COMMISSION      PIC 9(7)V99.
000420         05  REV-QTD-CLASS           PIC 9(7)V99  OCCURS 4.
000430     03  REV-YTD                              COMP-3.
000435         05  REV-YTD-BASE-FARE       PIC 9(7)V99.
000440         05  REV-YTD-STATE-TAX       PIC 9(7)V99.
000450         05  REV-YTD-SERVICE-TAX     PIC 9(7)V99.
000460         05  REV-YTD-TOLL            PIC 9(7)V99.
000470         05  REV-YTD-DISCOUNTS-GIVEN PIC 9(7)V99.
000480         05  REV-YTD-REFUNDS-PAID    PIC 9(7)V99.
000490         05  REV-YTD-NET-REVENUE     PIC 9(7)V99.
000500         05  REV-YTD-SEATS-SOLD      PIC 9(7).
000510         05  REV-YTD-CANCELLATIONS   PIC 9(7).
000520         05  REV-YTD-COMMISSION      PIC 9(7)V99.
000530         05  REV-YTD-CLASS           PIC 9(7)V99  OCCURS 4.
000540     03  REV-DATE                PIC 9(8) COMP  OCCURS 12.
000550     03  REV-TAX                 PIC 9(7)V99 COMP-3 OCCURS 12.
000560     03  REV-Q-TAXES.
000570         05  REV-Q-STATE-TAX     PIC 9(7)V99 COMP-3 OCCURS 4.
000580         05  REV-Q-SERVICE-TAX   PIC 9(7)V99 COMP-3 OCCURS 4.
000590         05  REV-Q-TOLL          PIC 9(7)V99 COMP-3 OCCURS 4.
000600     03  FILLER                  PIC X(11).
