000010*****************************************************
000020*                                                   *
000030*          R E S E R V A T I O N S                  *
000040*     D A I L Y   B O O K I N G   R E G I S T E R    *
000050*                                                   *
000060*          Uses RW (Report Writer for prints)       *
000070*                                                   *
000080*****************************************************
000090 IDENTIFICATION          DIVISION.
000100*
000110 PROGRAM-ID.             RSRGSTR.
000120 AUTHOR.                 R J DUNNE.
000130 INSTALLATION.           MERIDIAN COACHWAYS LTD.
000140 DATE-WRITTEN.           21/10/1985.
000150 DATE-COMPILED.
000160 SECURITY.               COMPANY CONFIDENTIAL.
000170*
000180*    BF-4, Booking Register.  Reads every Tckt record
000190*    posted by rsfare this run, matches it back to the
000200*    Booking Master for the passenger name and route,
000210*    and prints RP-1 - one line per ticket, with a
000220*    final control total of seats sold, fares, taxes,
000230*    tolls, discounts, cancellations and refunds.
000240*
000250*    This program uses Report Writer.
000260*
000270*    Called modules.     None.
000280*
000290*    Files used.
000300*                        RSPARAM1.   Params.
000310*                        BOOKING.    Booking Master.
000320*                        TICKET.     Ticket / Receipt Register.
000330*
000340*    Error messages used.
000350*    System wide:        SY001, SY010, SY013.
000360*    Program specific:   RG001 - RG004.
000370*
000380*    History.
000390*    --------
000400*    21/10/85  RJD  Created.
000410*    14/09/93  MCK  Fare-class rate-name headings added
000420*                   to line 5 once the System Control
000430*                   Record carried them.
000440*    19/02/99  SAP  Y2K sweep - report heading date
000450*                   widened to CCYYMMDD.
000460*    30/06/11  BDL  Cancellation refund column added to
000470*                   the detail line - had been omitted
000480*                   since the Tckt-Amt table grew to 16.
000490*    12/08/21  JNF  Control totals for seats and discount
000500*                   given added to the final footing at
000510*                   the supervisor's request.
000520*    02/02/26  KRO  Recompiled under the MCRS source
000530*                   tree, re-worked from payroll's Check
000540*                   Register print for the new booking
000550*                   register.                               CR2401
000552*    10/08/26  KRO  Sequence numbers past Wsd-Time
000554*                   corrected - two blocks had been
000556*                   numbered the same by mistake.              CR2471
000557*    10/08/26  KRO  Bb020-Post-Line now performed Thru
000558*                   Bb020-Exit so the invalid-key branch
000559*                   is covered by the one range Perform.       CR2471
000560*
000570 ENVIRONMENT             DIVISION.
000580*
000590 CONFIGURATION           SECTION.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620*
000630 INPUT-OUTPUT            SECTION.
000640 FILE-CONTROL.
000650     SELECT   RS-PARAM1-FILE   ASSIGN TO  RSPARAM1
000660              ORGANIZATION RELATIVE
000670              ACCESS       RANDOM
000680              RELATIVE KEY RRN
000690              STATUS       RS-PR1-STATUS.
000700*
000710     SELECT   RS-BOOKING-FILE  ASSIGN TO  BOOKING
000720              ORGANIZATION INDEXED
000730              ACCESS       RANDOM
000740              RECORD KEY   BOOKING-NO
000750              STATUS       RS-BKG-STATUS.
000760*
000770     SELECT   RS-TICKET-FILE   ASSIGN TO  TICKET
000780              ORGANIZATION SEQUENTIAL
000790              STATUS       RS-TCKT-STATUS.
000800*
000810     SELECT   PRINT-FILE       ASSIGN TO  PRTR
000820              ORGANIZATION LINE SEQUENTIAL.
000830*
000840 DATA                    DIVISION.
000850*
000860 FILE SECTION.
000870*
000880 FD  RS-PARAM1-FILE.
000890 01  RS-PARAM1-FILE-REC.
000900     COPY "wsrsparm.cob".
000910*
000920 FD  RS-BOOKING-FILE.
000930 01  RS-BOOKING-FILE-REC.
000940     COPY "wsrsbkg.cob".
000950*
000960 FD  RS-TICKET-FILE.
000970 01  RS-TICKET-FILE-REC.
000980     COPY "wsrstckt.cob".
000990*
001000 FD  PRINT-FILE
001010     REPORT IS  BOOKING-REGISTER-REPORT.
001020*
001030 WORKING-STORAGE SECTION.
001040*
001050 77  PROG-NAME               PIC X(17)  VALUE "RSRGSTR (1.0.00)".
001060*
001070 01  WS-DATA.
001080     03  WS-REPLY            PIC X.
001090     03  RRN                 PIC 9   VALUE 1.
001100     03  WS-REC-CNT          PIC 9(5)   COMP  VALUE ZERO.
001110     03  WS-SEATS-SOLD       PIC 9(5)   COMP  VALUE ZERO.
001120     03  WS-CANCEL-CNT       PIC 9(5)   COMP  VALUE ZERO.
001130     03  WS-PAGE-LINES       BINARY-CHAR UNSIGNED VALUE 56.
001140     03  WS-GROSS-FARE       PIC S9(7)V99  COMP-3  VALUE ZERO.
001150     03  WS-TAX-TOTAL        PIC S9(7)V99  COMP-3  VALUE ZERO.
001160     03  WS-TOLL-TOTAL       PIC S9(7)V99  COMP-3  VALUE ZERO.
001170     03  WS-DISC-TOTAL       PIC S9(7)V99  COMP-3  VALUE ZERO.
001180     03  WS-REFUND-TOTAL     PIC S9(7)V99  COMP-3  VALUE ZERO.
001190*
001200 01  MAPS03-WS.
001210     03  U-DATE                  PIC X(10).
001220     03  U-DATE-PARTS REDEFINES U-DATE.
001230         05  U-CC                PIC 99.
001240         05  U-YY                PIC 99.
001250         05  U-MONTH             PIC 99.
001260         05  U-DAYS              PIC 99.
001270         05  FILLER              PIC X(2).
001280     03  U-BIN                   BINARY-LONG.
001290     03  DATE-FORM               PIC 9.
001300         88  DATE-UK                 VALUE 1.
001310         88  DATE-USA                VALUE 2.
001320         88  DATE-INTL               VALUE 3.
001330*
001340 01  WS-DATE-FORMATS.
001350     03  WS-SWAP             PIC XX.
001360     03  WS-DATE             PIC X(10).
001370     03  WS-UK REDEFINES WS-DATE.
001380         05  WS-DAYS         PIC XX.
001390         05  FILLER          PIC X.
001400         05  WS-MONTH        PIC XX.
001410         05  FILLER          PIC X.
001420         05  WS-YEAR         PIC X(4).
001430     03  WS-USA REDEFINES WS-DATE.
001440         05  WS-USA-MONTH    PIC XX.
001450         05  FILLER          PIC X.
001460         05  WS-USA-DAYS     PIC XX.
001470         05  FILLER          PIC X.
001480         05  FILLER          PIC X(4).
001490     03  WS-INTL REDEFINES WS-DATE.
001500         05  WS-INTL-YEAR    PIC X(4).
001510         05  FILLER          PIC X.
001520         05  WS-INTL-MONTH   PIC XX.
001530         05  FILLER          PIC X.
001540         05  WS-INTL-DAYS    PIC XX.
001550*
001560 01  WSB-TIME.
001570     03  WSB-HH              PIC 99.
001580     03  WSB-MM              PIC 99.
001590     03  WSB-SS              PIC 99.
001600     03  FILLER              PIC XX.
001610 01  WSD-TIME.
001620     03  WSD-HH              PIC 99.
001630     03  WSD-C1              PIC X  VALUE ":".
001640     03  WSD-MM              PIC 99.
001650     03  WSD-C2              PIC X  VALUE ":".
001660     03  WSD-SS              PIC 99.
001670*
001672 01  ERROR-MESSAGES.
001674     03  SY001               PIC X(46) VALUE
001676         "SY001 Aborting run - Note error and hit Return".
001678     03  RG001               PIC X(40) VALUE
001680         "RG001 System Control Record not found -".
001682     03  RG002               PIC X(34) VALUE
001684         "RG002 Booking Master not found -  ".
001686     03  RG003               PIC X(35) VALUE
001688         "RG003 No Ticket Records - nothing to print".
001690     03  RG004               PIC X(33) VALUE
001692         "RG004 Booking not found for Tckt ".
001694*
001696 01  RS-PR1-STATUS            PIC XX.
001698 01  RS-BKG-STATUS            PIC XX.
001699 01  RS-TCKT-STATUS            PIC XX.
001700*
001790 REPORT SECTION.
001800*
001810 RD  BOOKING-REGISTER-REPORT
001820     CONTROL      FINAL
001830     PAGE LIMIT   WS-PAGE-LINES
001840     HEADING      1
001850     FIRST DETAIL 5
001860     LAST  DETAIL WS-PAGE-LINES.
001870*
001880 01  REGISTER-HEAD  TYPE PAGE HEADING.
001890     03  LINE  1.
001900         05  COL  40     PIC X(40)   VALUE
001910                         "Meridian Coachways - Daily Operations".
001920         05  COL  90     PIC X(10)   SOURCE WS-DATE.
001930         05  COL 102     PIC X(8)    SOURCE WSD-TIME.
001940     03  LINE  2.
001950         05  COL   1     PIC X(17)   SOURCE PROG-NAME.
001960         05  COL  40     PIC X(23)   VALUE
001970                         "Daily Booking Register".
001980         05  COL 105     PIC X(5)    VALUE "Page ".
001990         05  COL 110     PIC ZZ9     SOURCE PAGE-COUNTER.
002000     03  LINE  4.
002010         05  COL   1                 VALUE "Booking".
002020         05  COL  10                 VALUE "Tckt-Ref".
002030         05  COL  20                 VALUE "Rte".
002040         05  COL  25                 VALUE "Cl".
002050         05  COL  29                 VALUE "Passenger Name".
002060         05  COL  62                 VALUE "Base Fare".
002070         05  COL  73                 VALUE "State Tax".
002080         05  COL  84                 VALUE "Svc Tax".
002090         05  COL  94                 VALUE "Toll".
002100         05  COL 102                 VALUE "Discount".
002110         05  COL 113                 VALUE "Net Paid".
002120*
002130 01  REGISTER-DETAIL TYPE IS DETAIL.
002140     03  LINE + 1.
002150         05  COL   1     PIC 9(7)          SOURCE TCKT-BOOKING-NO.
002160         05  COL  10     PIC X(6)          SOURCE TCKT-REF.
002170         05  COL  20     PIC X(3)          SOURCE BKG-ROUTE-CODE.
002180         05  COL  25     PIC X             SOURCE TCKT-FARE-CLASS.
002190         05  COL  29     PIC X(32)         SOURCE PSGR-NAME.
002200         05  COL  62     PIC ZZ,ZZ9.99     SOURCE TCKT-AMT (1).
002210         05  COL  73     PIC ZZ,ZZ9.99     SOURCE TCKT-AMT (2).
002220         05  COL  84     PIC ZZ,ZZ9.99     SOURCE TCKT-AMT (3).
002230         05  COL  94     PIC ZZ,ZZ9.99     SOURCE TCKT-AMT (4).
002240         05  COL 102     PIC ZZ,ZZ9.99     SOURCE TCKT-AMT (5).
002250         05  COL 113     PIC ZZ,ZZ9.99     SOURCE TCKT-AMT (6).
002260*
002270 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
002280     03  COL   1          PIC X(30)        VALUE
002290                          "Tickets printed ..........:".
002300     03  COL  32          PIC ZZZZ9        SOURCE WS-REC-CNT.
002310     03  COL  40          PIC X(30)        VALUE
002320                          "Seats sold ................:".
002330     03  COL  72          PIC ZZZZ9        SOURCE WS-SEATS-SOLD.
002340 01  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
002350     03  COL   1          PIC X(30)        VALUE
002360                          "Gross fare .................:".
002370     03  COL  32          PIC ZZ,ZZZ,ZZ9.99 SOURCE WS-GROSS-FARE.
002380     03  COL  50          PIC X(30)        VALUE
002390                          "Tax total ..................:".
002400     03  COL  82          PIC ZZ,ZZZ,ZZ9.99 SOURCE WS-TAX-TOTAL.
002410 01  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
002420     03  COL   1          PIC X(30)        VALUE
002430                          "Toll total ..................:".
002440     03  COL  32          PIC ZZ,ZZZ,ZZ9.99 SOURCE WS-TOLL-TOTAL.
002450     03  COL  50          PIC X(30)        VALUE
002460                          "Discounts given ............:".
002470     03  COL  82          PIC ZZ,ZZZ,ZZ9.99 SOURCE WS-DISC-TOTAL.
002480 01  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
002490     03  COL   1          PIC X(30)        VALUE
002500                          "Cancellations this run .....:".
002510     03  COL  32          PIC ZZZZ9        SOURCE WS-CANCEL-CNT.
002520     03  COL  50          PIC X(30)        VALUE
002530                          "Refunds total ...............:".
002540     03  COL  82          PIC ZZ,ZZZ,ZZ9.99 SOURCE WS-REFUND-TOTAL.
002550*
002560 LINKAGE SECTION.
002570*
002580 COPY "wsrscall.cob".
002590 01  TO-DAY                  PIC X(10).
002600 COPY "wsrsfdef.cob".
002610*
002620 PROCEDURE DIVISION  USING  WS-CALLING-DATA
002630                           TO-DAY
002640                           RS-FILE-DEFS.
002650*
002660 AA000-MAIN SECTION.
002670*    -------------
002680     SET      ENVIRONMENT "COB_SCREEN_EXCEPTIONS" TO "Y".
002690     SET      ENVIRONMENT "COB_SCREEN_ESC" TO "Y".
002700     ACCEPT   WSB-TIME  FROM TIME.
002702     MOVE     WSB-HH    TO  WSD-HH.
002704     MOVE     WSB-MM    TO  WSD-MM.
002706     MOVE     WSB-SS    TO  WSD-SS.
002710     MOVE     TO-DAY  TO  U-DATE.
002720     PERFORM  ZZ070-CONVERT-DATE.
002730*
002740 AA010-OPEN-RS-FILES.
002750*    -----------------
002760     OPEN     INPUT  RS-PARAM1-FILE.
002770     IF       RS-PR1-STATUS NOT = "00"
002780              DISPLAY RG001  AT 2301 WITH FOREGROUND-COLOR 4
002790              DISPLAY RS-PR1-STATUS AT 2340 FOREGROUND-COLOR 4
002800              DISPLAY SY001  AT 2401
002810              ACCEPT  WS-REPLY AT 2448
002820              MOVE    1 TO WS-TERM-CODE
002830              GOBACK  RETURNING 1.
002840*
002850     MOVE     1 TO RRN.
002860     READ     RS-PARAM1-FILE.
002870     CLOSE    RS-PARAM1-FILE.
002880*
002890     OPEN     INPUT   RS-BOOKING-FILE.
002900     OPEN     INPUT   RS-TICKET-FILE.
002910     IF       RS-TCKT-STATUS NOT = "00"
002920              DISPLAY RG003  AT 2301 WITH FOREGROUND-COLOR 4
002930              ACCEPT  WS-REPLY AT 2348
002940              CLOSE   RS-BOOKING-FILE  RS-TICKET-FILE
002950              MOVE    1 TO WS-TERM-CODE
002960              GOBACK  RETURNING 1.
002970*
002980     OPEN     OUTPUT  PRINT-FILE.
002990     PERFORM  AA050-PRINT-REGISTER.
003000     CLOSE    RS-BOOKING-FILE  RS-TICKET-FILE  PRINT-FILE.
003010     MOVE     ZERO  TO  WS-TERM-CODE.
003020     GOBACK.
003030*
003040 AA050-PRINT-REGISTER SECTION.
003050*    --------------------------
003060     INITIATE BOOKING-REGISTER-REPORT.
003070     PERFORM  BB010-READ-TICKET.
003080     PERFORM  BB020-POST-LINE  THRU  BB020-EXIT
003085              UNTIL  RS-TCKT-STATUS = "10".
003090     TERMINATE BOOKING-REGISTER-REPORT.
003100*
003110 BB010-READ-TICKET.
003120*    -------------
003130     READ     RS-TICKET-FILE  NEXT RECORD
003140              AT END  MOVE "10" TO RS-TCKT-STATUS
003150     END-READ.
003160*
003170 BB020-POST-LINE.
003180*    -------------
003190     MOVE     TCKT-BOOKING-NO  TO  BOOKING-NO.
003200     READ     RS-BOOKING-FILE  KEY BOOKING-NO
003210              INVALID KEY
003220                       DISPLAY RG004  AT 2301 WITH FOREGROUND-COLOR 4
003230                       DISPLAY TCKT-BOOKING-NO AT 2336 FOREGROUND-COLOR 4
003240                       GO TO  BB020-EXIT
003250     END-READ.
003260*
003270     GENERATE BOOKING-REGISTER-REPORT.
003280     ADD      1  TO  WS-REC-CNT.
003290     ADD      BKG-SEATS-BOOKED  TO  WS-SEATS-SOLD.
003300     ADD      TCKT-AMT (1)  TO  WS-GROSS-FARE.
003310     ADD      TCKT-AMT (2)  TO  WS-TAX-TOTAL.
003320     ADD      TCKT-AMT (3)  TO  WS-TAX-TOTAL.
003330     ADD      TCKT-AMT (4)  TO  WS-TOLL-TOTAL.
003340     ADD      TCKT-AMT (5)  TO  WS-DISC-TOTAL.
003350     IF       BKG-CANCELLED
003360              ADD  1  TO  WS-CANCEL-CNT
003370              ADD  TCKT-AMT (7)  TO  WS-REFUND-TOTAL.
003380*
003390 BB020-EXIT.
003400     PERFORM  BB010-READ-TICKET.
003410*
003420 ZZ070-CONVERT-DATE SECTION.
003430*    ------------------------
003440     MOVE     U-DATE (7:4)  TO  WS-YEAR.
003450     MOVE     U-DATE (4:2)  TO  WS-MONTH.
003460     MOVE     U-DATE (1:2)  TO  WS-DAYS.
003470*
003480     IF       DATE-FORM = ZERO
003490              MOVE 1 TO DATE-FORM.
003500     IF       DATE-UK
003510              GO TO  ZZ070-EXIT.
003520     IF       DATE-USA
003530              MOVE  WS-DAYS   TO  WS-SWAP
003540              MOVE  WS-MONTH  TO  WS-DAYS
003550              MOVE  WS-SWAP   TO  WS-MONTH
003560              GO TO  ZZ070-EXIT.
003570*
003580     MOVE     "ccyy/mm/dd"  TO  WS-DATE.
003590     MOVE     U-DATE (7:4)  TO  WS-INTL-YEAR.
003600     MOVE     U-DATE (4:2)  TO  WS-INTL-MONTH.
003610     MOVE     U-DATE (1:2)  TO  WS-INTL-DAYS.
003620*
003630 ZZ070-EXIT.
003640     EXIT     SECTION.
