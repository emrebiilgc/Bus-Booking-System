000010*****************************************************
000020*                                                   *
000030*          R E S E R V A T I O N S                  *
000040*     P A S S E N G E R   M A N I F E S T            *
000050*                                                   *
000060*          Uses RW (Report Writer for prints)       *
000070*                                                   *
000080*****************************************************
000090 IDENTIFICATION          DIVISION.
000100*
000110 PROGRAM-ID.             MANIFPRINT.
000120 AUTHOR.                 R J DUNNE.
000130 INSTALLATION.           MERIDIAN COACHWAYS LTD.
000140 DATE-WRITTEN.           25/10/1985.
000150 DATE-COMPILED.
000160 SECURITY.               COMPANY CONFIDENTIAL.
000170*
000180*    BF-5, Passenger Manifest.  Reads the Booking
000190*    Master in trip-reference order (via the alternate
000200*    index maintained by rsfare), picks up every
000210*    Confirmed booking for a trip departing on or
000220*    after the processing date, sorts the seats of
000230*    each trip into seat-number order in a small
000240*    working table (no SORT verb needed - the
000250*    alternate index already groups by trip) and
000260*    prints RP-2 - one page per trip, with a final
000270*    count of passengers manifested.
000280*
000290*    This program uses Report Writer.
000300*
000310*    Called modules.     None.
000320*
000330*    Files used.
000340*                        BOOKING.    Booking Master.
000350*
000360*    Error messages used.
000370*    System wide:        SY001, SY010, SY013.
000380*    Program specific:   MF001 - MF002.
000390*
000400*    History.
000410*    --------
000420*    25/10/85  RJD  Created.
000430*    11/05/93  MCK  Waitlisted passengers excluded from
000440*                   the manifest - had been printing
000450*                   them with the confirmed list and
000460*                   the gate staff kept boarding them.
000470*    19/02/99  SAP  Y2K sweep - travel-date compare
000480*                   widened to CCYYMMDD.
000490*    14/11/12  BDL  Manifest now skips trips that
000500*                   depart before the processing date
000510*                   on a re-run.
000520*    09/08/26  KRO  Recompiled under the MCRS source
000530*                   tree, re-worked from payroll's
000540*                   Vacation Report for the new seat
000550*                   manifest, seat-order table sort
000560*                   added in place of a SORT step.         CR2471
000562*    10/08/26  KRO  Run date now printed in the page
000564*                   heading - the despatch office kept
000566*                   asking which day's manifest they
000568*                   were holding.                            CR2471
000569*    10/08/26  KRO  Bb020-Build-Trip was performed without
000570*                   its own Exit - the skip-this-booking
000571*                   branch (every waitlisted or departed
000572*                   booking) fell through uncontrolled into
000573*                   Cc010-Sort-Trip-Table.  Now performed
000574*                   Thru Bb020-Exit.                          CR2480
000575*
000580 ENVIRONMENT             DIVISION.
000590*
000600 CONFIGURATION           SECTION.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM.
000630*
000640 INPUT-OUTPUT            SECTION.
000650 FILE-CONTROL.
000660     SELECT   RS-BOOKING-FILE  ASSIGN TO  BOOKING
000670              ORGANIZATION INDEXED
000680              ACCESS       DYNAMIC
000690              RECORD KEY   BOOKING-NO
000700              ALTERNATE RECORD KEY IS BKG-TRIP-REF
000710                   WITH DUPLICATES
000720              STATUS       RS-BKG-STATUS.
000730*
000740     SELECT   PRINT-FILE       ASSIGN TO  PRTR
000750              ORGANIZATION LINE SEQUENTIAL.
000760*
000770 DATA                    DIVISION.
000780*
000790 FILE SECTION.
000800*
000810 FD  RS-BOOKING-FILE.
000820 01  RS-BOOKING-FILE-REC.
000830     COPY "wsrsbkg.cob".
000840*
000850 FD  PRINT-FILE
000860     REPORT IS  PASSENGER-MANIFEST-REPORT.
000870*
000880 WORKING-STORAGE SECTION.
000890*
000900 77  PROG-NAME               PIC X(19)  VALUE "MANIFPRINT (1.0.00)".
000910*
000920 01  WS-DATA.
000930     03  WS-REPLY            PIC X.
000940     03  WS-EOF-SW           PIC X   VALUE "N".
000950         88  WS-EOF              VALUE "Y".
000960     03  WS-TRIP-CHANGE-SW   PIC X   VALUE "N".
000970         88  WS-TRIP-CHANGED     VALUE "Y".
000980     03  WS-PASSENGER-CNT    PIC 9(5)   COMP  VALUE ZERO.
000990     03  WS-PAGE-LINES       BINARY-CHAR UNSIGNED VALUE 56.
001000     03  WS-TABLE-CNT        BINARY-SHORT UNSIGNED VALUE ZERO.
001010     03  WS-SUB-1            BINARY-SHORT UNSIGNED VALUE ZERO.
001020     03  WS-SUB-2            BINARY-SHORT UNSIGNED VALUE ZERO.
001030     03  WS-SWAP-SW          PIC X   VALUE "N".
001040         88  WS-SWAP-MADE        VALUE "Y".
001045*
001046 01  MAPS03-WS.
001047     03  U-DATE                  PIC X(10).
001048     03  U-DATE-PARTS REDEFINES U-DATE.
001049         05  U-CC                PIC 99.
001050         05  U-YY                PIC 99.
001051         05  U-MONTH             PIC 99.
001052         05  U-DAYS              PIC 99.
001053         05  FILLER              PIC X(2).
001054*
001060 01  WS-MANF-TABLE-AREA.
001070     03  WS-MANF-ENTRY  OCCURS 60.
001080         05  WS-MANF-SEAT-NO     PIC 999.
001090         05  WS-MANF-BOOKING-NO  PIC 9(7).
001100         05  WS-MANF-NAME        PIC X(32).
001110         05  WS-MANF-SEAT-TYPE   PIC X.
001120         05  WS-MANF-BOARD-STATE PIC XX.
001130         05  WS-MANF-SEATS       BINARY-CHAR UNSIGNED.
001140*
001150 01  WS-MANF-SWAP-ENTRY.
001160     03  WS-SWAP-SEAT-NO         PIC 999.
001170     03  WS-SWAP-BOOKING-NO      PIC 9(7).
001180     03  WS-SWAP-NAME            PIC X(32).
001190     03  WS-SWAP-SEAT-TYPE       PIC X.
001200     03  WS-SWAP-BOARD-STATE     PIC XX.
001210     03  WS-SWAP-SEATS           BINARY-CHAR UNSIGNED.
001220*
001230 01  WS-PRINT-HEAD.
001240     03  WS-PRINT-TRIP-REF       PIC 9(9).
001250     03  WS-PRINT-ROUTE          PIC X(03).
001260     03  WS-PRINT-TRAVEL-DATE    PIC 9(8).
001270*
001280 01  WS-PRINT-TRAVEL-DATE-PARTS REDEFINES WS-PRINT-HEAD.
001290     03  FILLER                  PIC X(12).
001300     03  FILLER                  PIC X(4).
001310     03  WS-PTD-MM               PIC 99.
001320     03  WS-PTD-DD               PIC 99.
001330*
001340 01  HOLD-TRIP-REF               PIC 9(9)  COMP  VALUE ZERO.
001342 01  HOLD-TRIP-REF-AREA          PIC 9(9)  VALUE ZERO.
001344 01  HOLD-TRIP-REF-PARTS  REDEFINES  HOLD-TRIP-REF-AREA.
001346     03  HTR-ROUTE               PIC 9(3).
001348     03  HTR-YY                  PIC 99.
001350     03  HTR-MM                  PIC 99.
001352     03  HTR-DD                  PIC 99.
001354*
001360 01  ERROR-MESSAGES.
001370     03  SY001               PIC X(46) VALUE
001380         "SY001 Aborting run - Note error and hit Return".
001390     03  MF001               PIC X(34) VALUE
001400         "MF001 Booking Master not found -  ".
001410     03  MF002               PIC X(40) VALUE
001420         "MF002 No confirmed bookings - no manifest".
001430*
001440 01  RS-BKG-STATUS            PIC XX.
001450*
001460 REPORT SECTION.
001470*
001480 RD  PASSENGER-MANIFEST-REPORT
001490     CONTROL      IS  FINAL  WS-PRINT-TRIP-REF
001500     PAGE LIMIT   WS-PAGE-LINES
001510     HEADING      1
001520     FIRST DETAIL 7
001530     LAST  DETAIL WS-PAGE-LINES.
001540*
001550 01  MANF-TRIP-HEAD  TYPE IS CONTROL HEADING WS-PRINT-TRIP-REF
001560                     NEXT GROUP PLUS PAGE.
001570     03  LINE  1.
001580         05  COL  40     PIC X(37)   VALUE
001590                         "Meridian Coachways - Passenger List".
001600         05  COL 105     PIC X(5)    VALUE "Page ".
001610         05  COL 110     PIC ZZ9     SOURCE PAGE-COUNTER.
001620     03  LINE  2.
001630         05  COL   1     PIC X(19)   SOURCE PROG-NAME.
001640         05  COL  40     PIC X(23)   VALUE
001650                         "Passenger Manifest".
001652         05  COL  90     PIC X(9)    VALUE "Run Date ".
001654         05  COL  99     PIC 99      SOURCE U-DAYS.
001656         05  COL 101     PIC X       VALUE "/".
001658         05  COL 102     PIC 99      SOURCE U-MONTH.
001660     03  LINE  4.
001670         05  COL   1                 VALUE "Trip Ref".
001680         05  COL  14     PIC 9(9)    SOURCE WS-PRINT-TRIP-REF.
001690         05  COL  30                 VALUE "Route".
001700         05  COL  38     PIC X(03)   SOURCE WS-PRINT-ROUTE.
001710         05  COL  50                 VALUE "Travel Date".
001720         05  COL  64     PIC 99      SOURCE WS-PTD-DD.
001730         05  COL  67     PIC X       VALUE "/".
001740         05  COL  68     PIC 99      SOURCE WS-PTD-MM.
001750     03  LINE  6.
001760         05  COL   1                 VALUE "Seat".
001770         05  COL  10                 VALUE "Booking No".
001780         05  COL  25                 VALUE "Passenger Name".
001790         05  COL  60                 VALUE "Cl".
001800         05  COL  65                 VALUE "St".
001810         05  COL  70                 VALUE "Seats".
001820*
001830 01  MANF-DETAIL TYPE IS DETAIL.
001840     03  LINE + 1.
001850         05  COL   3     PIC 999     SOURCE WS-MANF-SEAT-NO (WS-SUB-1).
001860         05  COL  10     PIC 9(7)    SOURCE WS-MANF-BOOKING-NO (WS-SUB-1).
001870         05  COL  25     PIC X(32)   SOURCE WS-MANF-NAME (WS-SUB-1).
001880         05  COL  60     PIC X       SOURCE WS-MANF-SEAT-TYPE (WS-SUB-1).
001890         05  COL  65     PIC XX      SOURCE WS-MANF-BOARD-STATE (WS-SUB-1).
001900         05  COL  70     PIC 9       SOURCE WS-MANF-SEATS (WS-SUB-1).
001910*
001920 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
001930     03  COL   1          PIC X(34)        VALUE
001940                          "Total passengers manifested .....:".
001950     03  COL  36          PIC ZZZZ9        SOURCE WS-PASSENGER-CNT.
001960*
001970 LINKAGE SECTION.
001980*
001990 COPY "wsrscall.cob".
002000 01  TO-DAY                  PIC X(10).
002010 COPY "wsrsparm.cob".
002020 COPY "wsrsfdef.cob".
002030*
002040 PROCEDURE DIVISION  USING  WS-CALLING-DATA
002050                           TO-DAY
002060                           RS-PARAM1-RECORD
002070                           RS-FILE-DEFS.
002080*
002090 AA000-MAIN SECTION.
002100*    -------------
002110     SET      ENVIRONMENT "COB_SCREEN_EXCEPTIONS" TO "Y".
002120     SET      ENVIRONMENT "COB_SCREEN_ESC" TO "Y".
002122     MOVE     TO-DAY  TO  U-DATE.
002130*
002140 AA010-OPEN-RS-FILES.
002150*    -----------------
002160     OPEN     INPUT   RS-BOOKING-FILE.
002170     IF       RS-BKG-STATUS NOT = "00"
002180              DISPLAY MF001  AT 2301 WITH FOREGROUND-COLOR 4
002190              DISPLAY SY001  AT 2401
002200              ACCEPT  WS-REPLY AT 2448
002210              MOVE    1 TO WS-TERM-CODE
002220              GOBACK  RETURNING 1.
002230*
002240     OPEN     OUTPUT  PRINT-FILE.
002250     PERFORM  AA050-PRINT-MANIFEST.
002260     CLOSE    RS-BOOKING-FILE  PRINT-FILE.
002270     MOVE     ZERO  TO  WS-TERM-CODE.
002280     GOBACK.
002290*
002300 AA050-PRINT-MANIFEST SECTION.
002310*    --------------------------
002320     INITIATE PASSENGER-MANIFEST-REPORT.
002330     MOVE     ZERO  TO  WS-TABLE-CNT  HOLD-TRIP-REF.
002340     MOVE     LOW-VALUES  TO  BKG-TRIP-REF.
002350     START    RS-BOOKING-FILE  KEY NOT LESS  BKG-TRIP-REF
002360              INVALID KEY  MOVE "Y" TO WS-EOF-SW.
002370     IF       NOT WS-EOF
002380              PERFORM  BB010-READ-NEXT-TRIP-KEY.
002390*
002400     PERFORM  BB020-BUILD-TRIP  THRU  BB020-EXIT  UNTIL  WS-EOF.
002410*
002420     IF       WS-TABLE-CNT  >  ZERO
002430              PERFORM  CC010-SORT-TRIP-TABLE
002440              PERFORM  CC020-PRINT-TRIP-TABLE.
002450*
002460     IF       WS-PASSENGER-CNT  =  ZERO
002470              DISPLAY  MF002  AT 2301 WITH FOREGROUND-COLOR 4.
002480*
002490     TERMINATE PASSENGER-MANIFEST-REPORT.
002500*
002510 BB010-READ-NEXT-TRIP-KEY.
002520*    ----------------------
002530     READ     RS-BOOKING-FILE  NEXT RECORD
002540              AT END  MOVE "Y" TO WS-EOF-SW
002550     END-READ.
002560*
002570 BB020-BUILD-TRIP.
002580*    -------------
002590     IF       NOT BKG-CONFIRMED  OR
002600              BKG-TRAVEL-DATE  <  RS-PR2-RUN-DATE
002610              PERFORM  BB010-READ-NEXT-TRIP-KEY
002620              GO TO  BB020-EXIT.
002630*
002640     IF       WS-TABLE-CNT  >  ZERO  AND
002650              BKG-TRIP-REF  NOT =  HOLD-TRIP-REF
002660              PERFORM  CC010-SORT-TRIP-TABLE
002670              PERFORM  CC020-PRINT-TRIP-TABLE
002680              MOVE     ZERO  TO  WS-TABLE-CNT.
002690*
002700     MOVE     BKG-TRIP-REF  TO  HOLD-TRIP-REF.
002705     MOVE     BKG-TRIP-REF  TO  HOLD-TRIP-REF-AREA.
002710     ADD      1  TO  WS-TABLE-CNT.
002720     MOVE     BKG-SEAT-NO         TO  WS-MANF-SEAT-NO (WS-TABLE-CNT).
002730     MOVE     BOOKING-NO          TO  WS-MANF-BOOKING-NO (WS-TABLE-CNT).
002740     MOVE     PSGR-NAME           TO  WS-MANF-NAME (WS-TABLE-CNT).
002750     MOVE     BKG-SEAT-TYPE       TO  WS-MANF-SEAT-TYPE (WS-TABLE-CNT).
002760     MOVE     BKG-BOARDING-STATE  TO  WS-MANF-BOARD-STATE (WS-TABLE-CNT).
002770     MOVE     BKG-SEATS-BOOKED    TO  WS-MANF-SEATS (WS-TABLE-CNT).
002780     MOVE     BKG-ROUTE-CODE      TO  WS-PRINT-ROUTE.
002790     MOVE     BKG-TRAVEL-DATE     TO  WS-PRINT-TRAVEL-DATE.
002800     MOVE     BKG-TRIP-REF        TO  WS-PRINT-TRIP-REF.
002810*
002820     PERFORM  BB010-READ-NEXT-TRIP-KEY.
002830*
002840 BB020-EXIT.
002850     EXIT.
002860*
002870 CC010-SORT-TRIP-TABLE SECTION.
002880*    ---------------------------
002890*    Bubble sort of up to 60 seats into ascending seat
002900*    number order - small enough per trip that a full
002910*    SORT run would cost more than it saved.
002920*
002930     MOVE     "Y"  TO  WS-SWAP-SW.
002940     PERFORM  DD010-SORT-PASS  UNTIL  WS-SWAP-SW = "N".
002950*
002960 DD010-SORT-PASS.
002970     MOVE     "N"  TO  WS-SWAP-SW.
002980     PERFORM  DD020-COMPARE-PAIR
002985              VARYING WS-SUB-1  FROM 1 BY 1
002990              UNTIL   WS-SUB-1  >  WS-TABLE-CNT - 1.
003000*
003010 DD020-COMPARE-PAIR.
003020     ADD      1  TO  WS-SUB-1  GIVING  WS-SUB-2.
003030     IF       WS-MANF-SEAT-NO (WS-SUB-1)  >
003040              WS-MANF-SEAT-NO (WS-SUB-2)
003050              MOVE  WS-MANF-ENTRY (WS-SUB-1)  TO  WS-MANF-SWAP-ENTRY
003060              MOVE  WS-MANF-ENTRY (WS-SUB-2)  TO  WS-MANF-ENTRY (WS-SUB-1)
003070              MOVE  WS-MANF-SWAP-ENTRY        TO  WS-MANF-ENTRY (WS-SUB-2)
003080              MOVE  "Y"  TO  WS-SWAP-SW.
003090*
003100 CC010-EXIT.
003110     EXIT     SECTION.
003120*
003130 CC020-PRINT-TRIP-TABLE SECTION.
003140*    ---------------------------
003150     PERFORM  EE010-GENERATE-LINE
003160              VARYING WS-SUB-1  FROM 1 BY 1
003170              UNTIL   WS-SUB-1  >  WS-TABLE-CNT.
003180*
003190 EE010-GENERATE-LINE.
003200     GENERATE MANF-DETAIL.
003210     ADD      WS-MANF-SEATS (WS-SUB-1)  TO  WS-PASSENGER-CNT.
003220*
003230 CC020-EXIT.
003240     EXIT     SECTION.
