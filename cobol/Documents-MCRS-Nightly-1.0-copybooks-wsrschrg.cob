000010*****************************************************
000020*                                                   *
000030*   MERIDIAN COACHWAYS LTD.      DATA PROCESSING    *
000040*                                                   *
000050*   Copybook  -  wsrschrg                           *
000060*   System Surcharge / Discount Record               *
000070*                                                   *
000080*****************************************************
000090*
000100*  File size 341 bytes.
000110*
000120*  Which of the nine charge/discount categories are
000130*  switched on system-wide, the GL account each one
000140*  posts to, and the cancellation fee bands BR-7
000150*  uses to work out a refund.
000160*
000170*  History.
000180*  --------
000190*  28/10/85  RJD  Created.
000200*  12/05/93  MCK  Added CO-COMMISSION fields for the
000210*                 new independent agent network.
000220*  24/02/99  SAP  Y2K sweep - no date fields here, no
000230*                 change required.
000240*  19/01/08  BDL  CHRG-CANCEL-BAND table added to hold
000250*                 the time-to-departure refund bands
000260*                 (BR-7) instead of a hard coded 24
000270*                 hour cut-off in rsfare.                     CR1705
000280*  11/09/20  JNF  Widened CHRG-SYS-DATA-BLOCKS to 9 to
000290*                 carry GST as its own category.
000300*
000310 01  RS-SYSTEM-CHARGE-RECORD.
000320     03  CHRG-STATE-TAX-USED       PIC X.
000330     03  CHRG-SERVICE-TAX-USED     PIC X.
000340     03  CHRG-TOLL-USED            PIC X.
000350     03  CHRG-RESERVATION-FEE-USED PIC X.
000360     03  CHRG-INSURANCE-USED       PIC X.
000370     03  CHRG-GST-USED             PIC X.
000380     03  CHRG-SENIOR-DISC-USED     PIC X.
000390     03  CHRG-STUDENT-DISC-USED    PIC X.
000400     03  CHRG-COMMISSION-USED      PIC X.
000410*
000420     03  CHRG-RESERVATION-FEE-AMT  PIC S9(5)V99 COMP-3.
000430*
000440     03  CHRG-STATE-TAX-ACCT-NO      PIC 99.
000450     03  CHRG-SERVICE-TAX-ACCT-NO    PIC 99.
000460     03  CHRG-TOLL-ACCT-NO           PIC 99.
000470     03  CHRG-RESERVATION-FEE-ACCT-NO PIC 99.
000480     03  CHRG-INSURANCE-ACCT-NO      PIC 99.
000490     03  CHRG-GST-ACCT-NO            PIC 99.
000500     03  CHRG-SENIOR-DISC-ACCT-NO    PIC 99.
000510     03  CHRG-STUDENT-DISC-ACCT-NO   PIC 99.
000520     03  CHRG-COMMISSION-ACCT-NO     PIC 99.
000530*
000540     03  CHRG-INSURANCE-RATE       PIC 99V99    COMP-3.
000550     03  CHRG-INSURANCE-LIMIT      PIC 9(5)V99  COMP-3.
000560     03  CHRG-GST-RATE             PIC 99V99    COMP-3.
000570     03  CHRG-GST-LIMIT            PIC 9(5)V99  COMP-3.
000580     03  CHRG-COMMISSION-RATE      PIC 99V99    COMP-3.
000590     03  CHRG-COMMISSION-LIMIT     PIC 9(5)V99  COMP-3.
000600*
000610     03  CHRG-CANCEL-BAND              OCCURS 4.
000620         05  CHRG-CANCEL-HOURS-OUT PIC 9(3)     COMP-3.
000630         05  CHRG-CANCEL-FEE-PCT   PIC 9(3)V99  COMP-3.
000640*
000650     03  CHRG-SYS-ENTRIES-USED     PIC 99.
000660     03  CHRG-SYS-DATA-BLOCKS          OCCURS 9.
000670         05  CHRG-SYS-AMT-PERCENT  PIC X.
000680         05  CHRG-SYS-CHK-CAT      PIC 99.
000690         05  CHRG-SYS-EARN-DED     PIC X.
000700         05  CHRG-SYS-LIMIT-USED   PIC X.
000710         05  CHRG-SYS-USED         PIC X.
000720         05  CHRG-SYS-DESC         PIC X(15).
000730         05  CHRG-SYS-ACCT-NO      BINARY-CHAR UNSIGNED.
000740         05  CHRG-SYS-FACTOR       PIC 9(5)V99  COMP-3.
000750         05  CHRG-SYS-LIMIT        PIC 9(5)V99  COMP-3.
000760     03  FILLER                    PIC X(10).
