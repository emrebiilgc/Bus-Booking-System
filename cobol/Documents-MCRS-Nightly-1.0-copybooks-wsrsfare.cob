000010*****************************************************
000020*                                                   *
000030*   MERIDIAN COACHWAYS LTD.      DATA PROCESSING    *
000040*                                                   *
000050*   Copybook  -  wsrsfare                           *
000060*   Fare Summary Record  +  Batch Header             *
000070*   Uses Fare-Booking-No as key                      *
000080*                                                   *
000090*****************************************************
000100*
000110*   One Fare Summary row per amount rsfare posts for a
000120*   booking (base fare, each tax, discount, toll) -
000130*   FARE-GL-ACCT-NO carries the account that amount
000140*   will post to when the (out of scope) GL interface
000150*   picks this file up.
000160*
000170*   File size 32 bytes.
000180*
000190*   THESE FIELD DEFINITIONS MAY NEED CHANGING
000200*
000210*   History.
000220*   --------
000230*   29/10/85  RJD  Created.
000240*   20/06/96  MCK  Fare-Route-Code widened from 2 to 3
000250*                  characters to match the route-code
000260*                  convention used everywhere else.
000270*   22/02/99  SAP  Y2K sweep - Fare-Travel-Date widened
000280*                  from YYMMDD to CCYYMMDD.
000290*   14/01/10  BDL  Fare-GL-Acct-No added ahead of the
000300*                  planned GL interface (BR-8).
000302*   10/08/26  KRO  Spare FILLER added to bring the row
000304*                  up to the documented 32 bytes.            CR2471
000310*
000320 01  RS-FARE-RECORD.
000330     03  FARE-BOOKING-NO        PIC 9(7).
000340     03  FARE-CLASS              PIC 9.
000350     03  FARE-TRAVEL-DATE        PIC 9(8)       COMP.
000360     03  FARE-BATCH-NO           PIC 9(4)       COMP.
000370     03  FARE-ROUTE-CODE         PIC X(03).
000380     03  FARE-GL-ACCT-NO         PIC 99.
000390     03  FARE-UNITS              PIC S9(6)V99   COMP-3.
000400     03  FARE-AMT                PIC S9(6)V99   COMP-3.
000405     03  FILLER                  PIC X(03).
000410*
000420 01  RS-FARE-HEADER.
000430     03  FARE-HDR-NO                  PIC 9(7).
000440     03  FARE-HDR-CLASS                PIC 9.
000450     03  FARE-HDR-LAST-APPLY-NO       PIC 9(4)    COMP.
000460     03  FARE-HDR-JOURNAL-PNT         PIC 9(4)    COMP.
000470     03  FARE-HDR-LAST-DAY-OF-LAST-PER
000480                                      PIC 9(8)    COMP.
000490     03  FILLER                       PIC X(12).
