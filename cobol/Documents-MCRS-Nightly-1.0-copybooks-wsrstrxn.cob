000010*****************************************************
000020*                                                   *
000030*   MERIDIAN COACHWAYS LTD.      DATA PROCESSING    *
000040*                                                   *
000050*   Copybook  -  wsrstrxn                           *
000060*   Daily Transaction Record  +  Batch Header        *
000070*   Uses Trxn-Booking-No as key                      *
000080*                                                   *
000090*****************************************************
000100*
000110*   Raw counter transactions keyed in during the day -
000120*   new bookings, amendments and cancellations - picked
000130*   up overnight by rsedit for BF-2 edit and validate.
000140*
000150*   History.
000160*   --------
000170*   28/10/85  RJD  Created - 20 bytes, new bookings only.
000180*   19/06/94  MCK  Trxn-Action-Code added when amendment
000190*                  and cancellation keying was brought
000200*                  into the same daily file.
000210*   22/02/99  SAP  Y2K sweep - Trxn-Travel-Date and
000220*                  Trxn-Booking-Date widened from YYMMDD
000230*                  to CCYYMMDD.
000240*   30/11/09  BDL  Trxn-Route-Code, Trxn-Boarding-State
000250*                  and Trxn-Concession-Type added so the
000260*                  counter need not look the booking up
000270*                  on the master just to key a change.      CR1620
000280*   12/04/18  JNF  Trxn-Units widened to S9(3) so a
000300*                  cancellation can post a negative seat
000310*                  count straight through to rsfare.
000312*   10/08/26  KRO  Rs-Trxn-Header-Record now written by
000314*                  rsedit as a trailer on the valid file -
000316*                  Trxn-Hdr-Key carries all-nines so rsfare
000318*                  can spot it and stop reading.                CR2471
000320*
000330 01  RS-TRXN-RECORD.
000340     03  TRXN-BOOKING-NO         PIC 9(7).
000350     03  TRXN-ACTION-CODE        PIC X.
000360         88  TRXN-NEW-BOOKING         VALUE "N".
000370         88  TRXN-AMENDMENT            VALUE "A".
000380         88  TRXN-CANCELLATION         VALUE "C".
000390     03  TRXN-TRAVEL-DATE        PIC 9(8).
000400     03  TRXN-BOOKING-DATE       PIC 9(8).
000410     03  TRXN-ROUTE-CODE         PIC X(03).
000420     03  TRXN-BOARDING-STATE     PIC XX.
000430     03  TRXN-FARE-CLASS         PIC 9.
000440     03  TRXN-CONCESSION-TYPE    PIC X.
000450     03  TRXN-UNITS              PIC S9(3)V99  COMP-3.
000460     03  FILLER                  PIC X(10).
000470*
000480*
000482*   Trxn-Hdr-Key is always 9999999 - no booking will ever
000484*   reach that number, so rsfare reads it as end-of-batch
000486*   and checks Trxn-Hdr-No-Recs / Trxn-Hdr-Proof-No against
000488*   what it actually counted coming through.
000490 01  RS-TRXN-HEADER-RECORD.
000500     03  TRXN-HDR-KEY            PIC 9(7).
000510     03  TRXN-HDR-NO-RECS        BINARY-SHORT UNSIGNED.
000520     03  TRXN-HDR-BATCH-NO       BINARY-SHORT UNSIGNED.
000530     03  TRXN-HDR-PROOF-NO       BINARY-SHORT UNSIGNED.
000540     03  TRXN-HDR-PROOFED        PIC X.
000550     03  FILLER                  PIC X(6).
