000010*****************************************************
000020*                                                   *
000030*   MERIDIAN COACHWAYS LTD.      DATA PROCESSING    *
000040*                                                   *
000050*   Copybook  -  wsrsfdef                           *
000060*   MCRS File Name Definitions                      *
000070*                                                   *
000080*****************************************************
000090*
000100*   One literal per MCRS data set so that a site can
000110*   rename a file (different disk area, different
000120*   generation datagroup suffix) by changing this one
000130*   copybook instead of every SELECT clause.
000140*
000150*   History.
000160*   --------
000170*   05/04/84  RJD  Created - nine files, one line each,
000180*                  copied down from the accounts ledger
000190*                  file-name table.
000200*   19/11/92  MCK  Added toll/service tax file names
000210*                  when the toll table was split out
000220*                  of the state tax file.
000230*   22/02/99  SAP  Y2K sweep - file names are not
000240*                  date-sensitive, no change required.
000250*   14/07/21  KRO  Dropped the old stock/ledger file
000260*                  names left over from the accounts
000270*                  copy of this copybook - MCRS has no
000280*                  stock or purchase ledger.                CR2401
000290*
000300 01  RS-FILE-DEFS.
000310     03  RS-RAW-TRXN-NAME        PIC X(20)
000320                                 VALUE "DAYTRANS.DAT".
000330     03  RS-VALID-TRXN-NAME      PIC X(20)
000340                                 VALUE "VALTRANS.DAT".
000350     03  RS-REJECT-NAME          PIC X(20)
000360                                 VALUE "REJTRANS.DAT".
000370     03  RS-BOOKING-NAME         PIC X(20)
000380                                 VALUE "BOOKING.DAT".
000390     03  RS-STATE-TAX-NAME       PIC X(20)
000400                                 VALUE "STATETAX.DAT".
000410     03  RS-SERVICE-TAX-NAME     PIC X(20)
000420                                 VALUE "SVCETAX.DAT".
000430     03  RS-TOLL-TAX-NAME        PIC X(20)
000440                                 VALUE "TOLLTAX.DAT".
000450     03  RS-DISCOUNT-NAME        PIC X(20)
000460                                 VALUE "DISCOUNT.DAT".
000470     03  RS-CHARGE-NAME          PIC X(20)
000480                                 VALUE "SYSCHRGE.DAT".
000490     03  RS-PARAM-NAME           PIC X(20)
000500                                 VALUE "RSPARAM1.DAT".
000510     03  RS-TICKET-NAME          PIC X(20)
000520                                 VALUE "TICKET.DAT".
000530     03  RS-FARE-NAME            PIC X(20)
000540                                 VALUE "FARESUMM.DAT".
000550     03  RS-REVENUE-HIST-NAME    PIC X(20)
000560                                 VALUE "REVHIST.DAT".
000570     03  RS-TRAVEL-HIST-NAME     PIC X(20)
000580                                 VALUE "TRAVHIST.DAT".
000590     03  RS-GL-ACCT-NAME         PIC X(20)
000600                                 VALUE "GLACCT.DAT".
000610     03  FILLER                  PIC X(132).
