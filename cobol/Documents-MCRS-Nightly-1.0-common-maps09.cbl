000010*****************************************************
000020*                                                   *
000030*     TICKET REFERENCE CHECK DIGIT CALCULATION       *
000040*           AND VERIFICATION ROUTINE                 *
000050*                  MOD 11 ONLY                       *
000060*                                                   *
000070*****************************************************
000080 IDENTIFICATION          DIVISION.
000090*
000100 PROGRAM-ID.             MAPS09.
000110 AUTHOR.                 R J DUNNE.
000120 INSTALLATION.           MERIDIAN COACHWAYS LTD.
000130 DATE-WRITTEN.           11/11/1985.
000140 DATE-COMPILED.
000150 SECURITY.               COMPANY CONFIDENTIAL.
000160*
000170*    Calculates or verifies the mod-11 check digit
000180*    carried in the sixth character of Tckt-Ref, the
000190*    six character reference printed on every ticket
000200*    and receipt (RL-6).  Called with Maps09-Reply set
000210*    to "C" to calculate a new check digit, or to "V"
000220*    to verify one already keyed in at the counter.
000230*
000240*    History.
000250*    --------
000260*    11/11/85  RJD  Created.
000270*    09/08/93  MCK  Alphabet table widened to include
000280*                   a hyphen so a split booking batch
000290*                   number could be embedded in the
000300*                   reference.
000310*    17/02/99  SAP  Y2K sweep - no date fields here,
000320*                   no change required.
000330*    25/11/11  BDL  Comment tidy, no logic change.
000340*    14/08/23  KRO  Recompiled under the MCRS source
000350*                   tree, no logic change.                    CR2401
000352*    10/08/26  KRO  Tckt-Ref-Parts redefine added so the
000354*                   body and check digit character can be
000356*                   broken out separately for the register
000358*                   exception listing.                          CR2471
000360*
000370 ENVIRONMENT             DIVISION.
000380*
000390 CONFIGURATION           SECTION.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420*
000430 DATA                    DIVISION.
000440*
000450 WORKING-STORAGE SECTION.
000460*
000470 01  WS-DATA.
000480     03  ALPHA           PIC X(37)  VALUE
000490         "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ-".
000500     03  FILLER  REDEFINES  ALPHA.
000510         05  AR1         PIC X  OCCURS 37 INDEXED BY Q.
000520     03  WORK-ARRAY.
000530         05  ARRAY       PIC X  OCCURS 6.
000540     03  WORK-ARRAY-NUM REDEFINES WORK-ARRAY  PIC X(6).
000550     03  SUMA            PIC S9(5).
000560*
000570 77  A                   PIC S9(5)  COMP.
000580 77  Y                   PIC S9(5)  COMP.
000590 77  Z                   PIC S9(5)  COMP.
000600*
000610 LINKAGE SECTION.
000620*
000630 01  MAPS09-WS.
000640     03  TCKT-REF            PIC X(6).
000642     03  TCKT-REF-PARTS  REDEFINES  TCKT-REF.
000644         05  TCKT-REF-BODY       PIC X(5).
000646         05  TCKT-REF-CHK-CHAR   PIC X.
000650     03  MAPS09-REPLY        PIC X.
000660         88  MAPS09-CALCULATE    VALUE "C".
000670         88  MAPS09-VERIFY       VALUE "V".
000680     03  CHECK-DIGIT         PIC 9.
000690*
000700 PROCEDURE DIVISION  USING  MAPS09-WS.
000710*
000720 MAIN SECTION.
000730*    ----
000740     MOVE     TCKT-REF  TO  WORK-ARRAY.
000750     MOVE     ZERO  TO  SUMA.
000760     PERFORM  ADDITION-LOOP THROUGH ADDITION-END
000770              VARYING A FROM 1 BY 1 UNTIL A > 6.
000780*
000790     IF       SUMA = ZERO
000800              MOVE  "N"  TO  MAPS09-REPLY
000810              GO TO  MAIN-EXIT.
000820*
000830     DIVIDE   SUMA  BY  11  GIVING  Z.
000840     COMPUTE  A  =  11 - (SUMA - (11 * Z)).
000850*
000860     IF       MAPS09-REPLY = "C"
000870              MOVE   A   TO  CHECK-DIGIT
000880              MOVE  "Y"  TO  MAPS09-REPLY.
000890*
000900     IF       MAPS09-REPLY = "V"
000910       AND    A = CHECK-DIGIT
000920              MOVE  "Y"  TO  MAPS09-REPLY.
000930*
000940     GO       TO MAIN-EXIT.
000950*
000960 ADDITION-LOOP.
000970     SET      Q  TO  1.
000980     SEARCH   AR1  AT END  GO TO  ADDITION-ERROR
000990              WHEN AR1 (Q) = ARRAY (A)
001000                   GO TO  ADDITION-DO.
001010*
001020 ADDITION-ERROR.
001030     MOVE     ZERO  TO  SUMA.
001040     MOVE     7     TO  A.
001050     GO TO    ADDITION-END.
001060*
001070 ADDITION-DO.
001080     SET      Y  TO  Q.
001090     COMPUTE  Z  =   Y * (8 - A).
001100     ADD      Z  TO  SUMA.
001110*
001120 ADDITION-END.
001130     EXIT.
001140*
001150 MAIN-EXIT.   EXIT PROGRAM.
001160*            ************
