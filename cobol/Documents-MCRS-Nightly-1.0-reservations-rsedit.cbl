000010*****************************************************
000020*                                                   *
000030*          R E S E R V A T I O N S                  *
000040*     D A I L Y   T R A N S A C T I O N             *
000050*          E D I T   A N D   V A L I D A T E        *
000060*                                                   *
000070*****************************************************
000080 IDENTIFICATION          DIVISION.
000090*
000100 PROGRAM-ID.             RSEDIT.
000110 AUTHOR.                 R J DUNNE.
000120 INSTALLATION.           MERIDIAN COACHWAYS LTD.
000130 DATE-WRITTEN.           14/11/1985.
000140 DATE-COMPILED.
000150 SECURITY.               COMPANY CONFIDENTIAL.
000160*
000170*    BF-2, Edit and Validate.  Reads the raw counter
000180*    transaction file built during the day, checks
000190*    each transaction against BR-1 (seats must be
000200*    greater than zero), the route code table, the
000210*    travel date and the fare class, and splits the
000220*    file into a valid transaction file for rsfare and
000230*    a reject listing for the morning supervisor.
000240*
000250*    Called modules.     MAPS04.
000260*
000270*    Error messages used.
000280*                        RE001, RE002, RE003, RE004.
000290*
000300*    History.
000310*    --------
000320*    14/11/85  RJD  Created.
000330*    11/08/94  MCK  Route code table widened from 6 to
000340*                   10 entries when the two express
000350*                   routes were added.
000360*    23/02/99  SAP  Y2K sweep - Trxn-Travel-Date and
000370*                   Trxn-Booking-Date widened from
000380*                   YYMMDD to CCYYMMDD, MAPS04 call
000390*                   changed to match.
000400*    19/05/12  BDL  RE004 fare-class-out-of-range check
000410*                   added - had been silently defaulting
000420*                   to class 1.
000430*    07/10/19  JNF  Reject listing now shows the date in
000440*                   whatever format the System Control
000450*                   Record calls for, not always UK.
000460*    16/06/24  KRO  Recompiled under the MCRS source
000470*                   tree, route table moved from six to
000480*                   ten routes for the new mountain
000490*                   service.                                  CR2401
000491*    10/08/26  KRO  Valid-Trxn-File now carries a batch
000492*                   header trailer (Trxn-Hdr-No-Recs and a
000493*                   seat proof total) for rsfare to check -
000494*                   the flat 30 byte record was truncating
000495*                   every transaction written.  Dd020-Check-
000496*                   Route now performed Thru its own Exit.     CR2471
000497*    10/08/26  KRO  Cc010-Edit-Trxn was performed without its
000498*                   own Exit - Cc010-Exit (which reads the
000499*                   next record) never ran on a clean edit,
000500*                   spinning the loop on one record forever.
000501*                   Now performed Thru Cc010-Exit.             CR2480
000502*
000510 ENVIRONMENT             DIVISION.
000520*
000530 CONFIGURATION           SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560*
000570 INPUT-OUTPUT            SECTION.
000580 FILE-CONTROL.
000590     SELECT   RAW-TRXN-FILE    ASSIGN TO  RAWTRXN
000600              ORGANIZATION SEQUENTIAL
000610              STATUS       RAW-TRXN-STATUS.
000620*
000630     SELECT   VALID-TRXN-FILE  ASSIGN TO  VALTRXN
000640              ORGANIZATION SEQUENTIAL
000650              STATUS       VALID-TRXN-STATUS.
000660*
000670     SELECT   REJECT-FILE      ASSIGN TO  REJTRXN
000680              ORGANIZATION LINE SEQUENTIAL
000690              STATUS       REJECT-STATUS.
000700*
000710 DATA                    DIVISION.
000720*
000730 FILE SECTION.
000740*
000750 FD  RAW-TRXN-FILE.
000760 01  RAW-TRXN-REC.
000770     COPY "wsrstrxn.cob"  REPLACING  RS-TRXN-RECORD BY RAW-TRXN-REC.
000780*
000790 FD  VALID-TRXN-FILE.
000800 01  VALID-TRXN-FILE-REC.
000802     COPY "wsrstrxn.cob"  REPLACING  RS-TRXN-RECORD BY VALID-TRXN-REC
000804                                     RS-TRXN-HEADER-RECORD BY
000806                                     VALID-TRXN-HDR-REC.
000810*
000820 FD  REJECT-FILE.
000830 01  REJECT-LINE              PIC X(80).
000840*
000850 WORKING-STORAGE SECTION.
000860*
000870 77  PROG-NAME               PIC X(15)  VALUE "RSEDIT (1.0.00)".
000880*
000890 01  WS-SWITCHES.
000900     03  WS-EOF-SW           PIC X   VALUE "N".
000910         88  WS-EOF              VALUE "Y".
000920*
000930 01  WS-COUNTERS.
000940     03  WS-RECS-IN          BINARY-SHORT UNSIGNED VALUE 0.
000950     03  WS-RECS-VALID       BINARY-SHORT UNSIGNED VALUE 0.
000960     03  WS-RECS-REJECTED    BINARY-SHORT UNSIGNED VALUE 0.
000962     03  WS-PROOF-TOTAL      PIC S9(5)  COMP-3      VALUE 0.
000970*
000980 01  WS-ROUTE-TABLE-AREA.
000990     03  WS-ROUTE-TABLE.
001000         05  WS-ROUTE-ENTRY  OCCURS 10  PIC X(03)  VALUE SPACES.
001010*
001020 01  WS-ROUTE-VALUES  REDEFINES  WS-ROUTE-TABLE-AREA.
001030     03  WS-ROUTE-1              PIC X(03)  VALUE "100".
001040     03  WS-ROUTE-2              PIC X(03)  VALUE "110".
001050     03  WS-ROUTE-3              PIC X(03)  VALUE "120".
001060     03  WS-ROUTE-4              PIC X(03)  VALUE "200".
001070     03  WS-ROUTE-5              PIC X(03)  VALUE "210".
001080     03  WS-ROUTE-6              PIC X(03)  VALUE "300".
001090     03  WS-ROUTE-7              PIC X(03)  VALUE "310".
001100     03  WS-ROUTE-8              PIC X(03)  VALUE "320".
001110     03  WS-ROUTE-9              PIC X(03)  VALUE "400".
001120     03  WS-ROUTE-10             PIC X(03)  VALUE "410".
001130*
001140 77  WS-ROUTE-SUB                PIC 99  COMP.
001150 77  WS-ROUTE-FOUND-SW           PIC X   VALUE "N".
001160     88  WS-ROUTE-FOUND              VALUE "Y".
001170*
001180 01  MAPS03-WS.
001190     03  U-DATE                  PIC X(10).
001200     03  U-DATE-PARTS REDEFINES U-DATE.
001210         05  U-CC                PIC 99.
001220         05  U-YY                PIC 99.
001230         05  U-MONTH             PIC 99.
001240         05  U-DAYS              PIC 99.
001250         05  FILLER              PIC X(2).
001260     03  U-BIN                   BINARY-LONG.
001270     03  DATE-FORM               PIC 9.
001280         88  DATE-UK                 VALUE 1.
001290         88  DATE-USA                VALUE 2.
001300         88  DATE-INTL               VALUE 3.
001310*
001320 01  WS-DATE-FORMATS.
001330     03  WS-SWAP             PIC XX.
001340     03  WS-DATE             PIC X(10).
001350     03  WS-UK REDEFINES WS-DATE.
001360         05  WS-DAYS         PIC XX.
001370         05  FILLER          PIC X.
001380         05  WS-MONTH        PIC XX.
001390         05  FILLER          PIC X.
001400         05  WS-YEAR         PIC X(4).
001410     03  WS-USA REDEFINES WS-DATE.
001420         05  WS-USA-MONTH    PIC XX.
001430         05  FILLER          PIC X.
001440         05  WS-USA-DAYS     PIC XX.
001450         05  FILLER          PIC X.
001460         05  FILLER          PIC X(4).
001470     03  WS-INTL REDEFINES WS-DATE.
001480         05  WS-INTL-YEAR    PIC X(4).
001490         05  FILLER          PIC X.
001500         05  WS-INTL-MONTH   PIC XX.
001510         05  FILLER          PIC X.
001520         05  WS-INTL-DAYS    PIC XX.
001530*
001540 01  ERROR-MESSAGES.
001550     03  RE001               PIC X(30) VALUE
001560         "RE001 Seats not greater zero".
001570     03  RE002               PIC X(30) VALUE
001580         "RE002 Unknown route code".
001590     03  RE003               PIC X(30) VALUE
001600         "RE003 Invalid travel date".
001610     03  RE004               PIC X(30) VALUE
001620         "RE004 Fare class out of range".
001630*
001640 01  RAW-TRXN-STATUS          PIC XX.
001650 01  VALID-TRXN-STATUS        PIC XX.
001660 01  REJECT-STATUS            PIC XX.
001670*
001680 LINKAGE SECTION.
001690*
001700 COPY "wsrsfdef.cob".
001710 COPY "wsrscall.cob".
001720 COPY "wsrsparm.cob".
001730*
001740 PROCEDURE DIVISION  USING  WS-CALLING-DATA
001750                           RS-PARAM1-RECORD
001760                           RS-FILE-DEFS.
001770*
001780 AA000-MAIN SECTION.
001790*    -------------
001800     MOVE     RS-PR1-DATE-FORMAT  TO  DATE-FORM.
001810     OPEN     INPUT   RAW-TRXN-FILE.
001820     OPEN     OUTPUT  VALID-TRXN-FILE.
001830     OPEN     OUTPUT  REJECT-FILE.
001840*
001850     PERFORM  BB010-READ-TRXN.
001860     PERFORM  CC010-EDIT-TRXN  THRU  CC010-EXIT  UNTIL  WS-EOF.
001870*
001872     PERFORM  DD030-WRITE-HDR-TRAILER.
001880     CLOSE    RAW-TRXN-FILE  VALID-TRXN-FILE  REJECT-FILE.
001890     DISPLAY  PROG-NAME " - Recs in " WS-RECS-IN
001900              " valid " WS-RECS-VALID
001910              " rejected " WS-RECS-REJECTED.
001920     GO       TO MAIN-EXIT.
001930*
001940 BB010-READ-TRXN.
001950*    --------------
001960     READ     RAW-TRXN-FILE
001970              AT END  MOVE "Y" TO WS-EOF-SW
001980     END-READ.
001990     IF       NOT WS-EOF
002000              ADD  1  TO  WS-RECS-IN.
002010*
002020 CC010-EDIT-TRXN.
002030*    ---------------
002040     MOVE     "N"  TO  WS-ROUTE-FOUND-SW.
002050     IF       TRXN-UNITS  OF  RAW-TRXN-REC  NOT >  ZERO
002060              PERFORM  DD010-WRITE-REJECT
002070              GO TO  CC010-EXIT.
002080*
002090     PERFORM  DD020-CHECK-ROUTE  THRU  DD020-EXIT.
002100     IF       NOT  WS-ROUTE-FOUND
002110              MOVE  RE002  TO  REJECT-LINE (10:30)
002120              PERFORM  DD010-WRITE-REJECT
002130              GO TO  CC010-EXIT.
002140*
002150     IF       TRXN-FARE-CLASS  OF  RAW-TRXN-REC  <  1  OR  >  4
002160              MOVE  RE004  TO  REJECT-LINE (10:30)
002170              PERFORM  DD010-WRITE-REJECT
002180              GO TO  CC010-EXIT.
002190*
002200     MOVE     ZERO  TO  U-BIN.
002210     MOVE     TRXN-TRAVEL-DATE  OF  RAW-TRXN-REC  TO  U-BIN.
002220     CALL     "MAPS04"  USING  MAPS03-WS.
002230     MOVE     TRXN-TRAVEL-DATE  OF  RAW-TRXN-REC  TO  U-BIN.
002240     IF       U-BIN  NOT >  ZERO
002250              MOVE  RE003  TO  REJECT-LINE (10:30)
002260              PERFORM  DD010-WRITE-REJECT
002270              GO TO  CC010-EXIT.
002280*
002290     MOVE     RAW-TRXN-REC  TO  VALID-TRXN-REC.
002300     WRITE    VALID-TRXN-REC.
002310     ADD      1  TO  WS-RECS-VALID.
002312     IF       TRXN-UNITS  OF  RAW-TRXN-REC  <  ZERO
002314              COMPUTE  WS-PROOF-TOTAL  =  WS-PROOF-TOTAL
002315                       -  TRXN-UNITS  OF  RAW-TRXN-REC
002316     ELSE
002317              ADD  TRXN-UNITS  OF  RAW-TRXN-REC  TO
002318                   WS-PROOF-TOTAL.
002320*
002330 CC010-EXIT.
002340     PERFORM  BB010-READ-TRXN.
002350*
002360 DD010-WRITE-REJECT.
002370*    --------------------
002380     MOVE     SPACES  TO  REJECT-LINE.
002390     MOVE     TRXN-BOOKING-NO  OF  RAW-TRXN-REC
002392                                   TO  REJECT-LINE (1:7).
002400     IF       REJECT-LINE (10:30)  =  SPACES
002410              MOVE  RE001  TO  REJECT-LINE (10:30).
002420     WRITE    REJECT-LINE.
002430     ADD      1  TO  WS-RECS-REJECTED.
002440*
002450 DD020-CHECK-ROUTE.
002460*    ---------------
002470     MOVE     1  TO  WS-ROUTE-SUB.
002480 DD020-LOOP.
002490     IF       WS-ROUTE-SUB  >  10
002500              GO TO  DD020-EXIT.
002510     IF       WS-ROUTE-ENTRY (WS-ROUTE-SUB)  =
002512              TRXN-ROUTE-CODE  OF  RAW-TRXN-REC
002520              MOVE "Y"  TO  WS-ROUTE-FOUND-SW
002530              GO TO  DD020-EXIT.
002540     ADD      1  TO  WS-ROUTE-SUB.
002550     GO       TO DD020-LOOP.
002560 DD020-EXIT.
002570     EXIT.
002572*
002574 DD030-WRITE-HDR-TRAILER.
002576*    ---------------------
002578     MOVE     9999999           TO  TRXN-HDR-KEY
002579                                     OF  VALID-TRXN-HDR-REC.
002580     MOVE     WS-RECS-VALID     TO  TRXN-HDR-NO-RECS
002581                                     OF  VALID-TRXN-HDR-REC.
002582     MOVE     RS-PR2-TRXN-BATCH-NO  TO  TRXN-HDR-BATCH-NO
002583                                     OF  VALID-TRXN-HDR-REC.
002584     MOVE     WS-PROOF-TOTAL    TO  TRXN-HDR-PROOF-NO
002585                                     OF  VALID-TRXN-HDR-REC.
002586     MOVE     "N"               TO  TRXN-HDR-PROOFED
002587                                     OF  VALID-TRXN-HDR-REC.
002588     WRITE    VALID-TRXN-HDR-REC.
002589*
002590 MAIN-EXIT.
002600     EXIT     PROGRAM.
