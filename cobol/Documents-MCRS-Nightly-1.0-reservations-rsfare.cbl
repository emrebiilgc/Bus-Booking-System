000010*****************************************************
000020*                                                   *
000030*          R E S E R V A T I O N S                  *
000040*     F A R E   B U I L D ,   S E A T               *
000050*     A L L O C A T I O N   A N D   P O S T I N G    *
000060*                                                   *
000070*****************************************************
000080 IDENTIFICATION          DIVISION.
000090*
000100 PROGRAM-ID.             RSFARE.
000110 AUTHOR.                 R J DUNNE.
000120 INSTALLATION.           MERIDIAN COACHWAYS LTD.
000130 DATE-WRITTEN.           04/11/1985.
000140 DATE-COMPILED.
000150 SECURITY.               COMPANY CONFIDENTIAL.
000160*
000170*    BF-3, Fare Build, Seat Allocation and Posting.
000180*    Reads the validated transaction file built by
000190*    rsedit and, for each transaction -
000200*
000210*      new booking  - creates the Booking Master
000220*                     record, works out the fare
000230*                     (BR-2/BR-3), allocates seats or
000240*                     waitlists the booking (BR-4);
000250*      amendment    - re-works the fare for a seat
000260*                     count or fare class change;
000270*      cancellation - checks the booking may still be
000280*                     cancelled (BR-6), works out the
000290*                     refund (BR-7), frees the seat(s)
000300*                     and promotes the next waitlisted
000310*                     booking on the trip (BR-5).
000320*
000330*    Every amount posted is written to the Fare Summary
000340*    file tagged with its General Ledger account
000350*    (BR-8) and accumulated onto the Revenue History
000360*    record for the route (BR-9).  A Ticket/Receipt
000370*    record is written for the Booking Register.
000380*
000390*    Called modules.     None.
000400*
000410*    Files used.
000420*                        VALTRXN.    Validated transactions.
000430*                        BOOKING.    Booking Master.
000440*                        STATETAX, SVCETAX, TOLLTAX,
000450*                        DISCOUNT, SYSCHRGE, GLACCT -
000460*                                    rate/band tables,
000470*                                    read once, held in
000480*                                    working storage.
000490*                        RSPARAM1.   Params - updated.
000500*                        TICKET.     Ticket/Receipt Register.
000510*                        FARESUMM.   Fare Summary.
000520*                        REVHIST.    Route Revenue History.
000530*
000540*    Error messages used.
000550*                        RF001 - RF009.
000560*
000570*    History.
000580*    --------
000590*    04/11/85  RJD  Created - base fare and state tax
000600*                   only, no waitlist.
000610*    09/03/89  RJD  Service tax table added when the
000620*                   second terminal zone opened.
000630*    17/07/93  MCK  Concession discount table added -
000640*                   senior and student rates only.
000650*    22/05/96  MCK  Toll table split out of state tax
000660*                   file for the Thruway levy.
000670*    25/02/99  SAP  Y2K sweep - Bkg-Travel-Date and the
000680*                   trip reference build widened from
000690*                   YYMMDD to CCYYMMDD throughout.
000700*    14/11/05  TOW  Seat availability and waitlist
000710*                   logic added (BR-4) - until now an
000720*                   oversold trip was simply rejected
000730*                   back to the counter.
000740*    03/08/09  BDL  Cancellation refund banded by hours
000750*                   to departure, replacing the flat
000760*                   24 hour cut-off (BR-7).
000770*    21/06/13  BDL  Waitlist promotion on cancellation
000780*                   added (BR-5) - had been a manual
000790*                   job for the morning supervisor.
000800*    09/09/20  JNF  Fare Summary postings now carry a
000810*                   GL account number ahead of the
000820*                   planned ledger interface (BR-8).
000830*    10/08/26  KRO  Recompiled under the MCRS source
000840*                   tree.  Revenue History now keyed by
000850*                   route (Rev-Route-Code) instead of
000860*                   one record company wide, and the
000870*                   Booking Master carries the seat
000880*                   number/position allocated here.          CR2471
000882*    10/08/26  KRO  Bb010-Read-Trxn now recognises the
000884*                   Trxn-Hdr-Key 9999999 trailer rsedit
000886*                   writes on Valid-Trxn-File and checks
000888*                   its count against what came through.      CR2471
000889*    10/08/26  KRO  Cc020-Amend-Booking, Cc030-Cancel-Booking,
000891*                   Dd020-Check-Seat-Avail and the Dd050/
000892*                   Dd060 waitlist Performs were not covering
000893*                   their own invalid-key exits or Bkg-Status
000894*                   Set - all now performed Thru the right
000895*                   exit paragraph.                            CR2480
000896*
000900 ENVIRONMENT             DIVISION.
000910*
000920 CONFIGURATION           SECTION.
000930 SPECIAL-NAMES.
000940     C01 IS TOP-OF-FORM.
000950*
000960 INPUT-OUTPUT            SECTION.
000970 FILE-CONTROL.
000980     SELECT   VALID-TRXN-FILE     ASSIGN TO  VALTRXN
000990              ORGANIZATION SEQUENTIAL
001000              STATUS       RS-VTX-STATUS.
001010*
001020     SELECT   RS-BOOKING-FILE     ASSIGN TO  BOOKING
001030              ORGANIZATION INDEXED
001040              ACCESS       DYNAMIC
001050              RECORD KEY   BOOKING-NO
001060              ALTERNATE RECORD KEY  BKG-TRIP-REF
001070                           WITH DUPLICATES
001080              STATUS       RS-BKG-STATUS.
001090*
001100     SELECT   RS-STATE-TAX-FILE   ASSIGN TO  STATETAX
001110              ORGANIZATION SEQUENTIAL
001120              STATUS       RS-STAX-STATUS.
001130*
001140     SELECT   RS-SERVICE-TAX-FILE ASSIGN TO  SVCETAX
001150              ORGANIZATION SEQUENTIAL
001160              STATUS       RS-SVTX-STATUS.
001170*
001180     SELECT   RS-TOLL-TAX-FILE    ASSIGN TO  TOLLTAX
001190              ORGANIZATION SEQUENTIAL
001200              STATUS       RS-TOLL-STATUS.
001210*
001220     SELECT   RS-DISCOUNT-FILE    ASSIGN TO  DISCOUNT
001230              ORGANIZATION SEQUENTIAL
001240              STATUS       RS-DISC-STATUS.
001250*
001260     SELECT   RS-CHARGE-FILE      ASSIGN TO  SYSCHRGE
001270              ORGANIZATION SEQUENTIAL
001280              STATUS       RS-CHRG-STATUS.
001290*
001300     SELECT   RS-ACCT-FILE        ASSIGN TO  GLACCT
001310              ORGANIZATION RELATIVE
001320              ACCESS       SEQUENTIAL
001330              STATUS       RS-ACCT-STATUS.
001340*
001350     SELECT   RS-PARAM1-FILE      ASSIGN TO  RSPARAM1
001360              ORGANIZATION RELATIVE
001370              ACCESS       RANDOM
001380              RELATIVE KEY RRN
001390              STATUS       RS-PR1-STATUS.
001400*
001410     SELECT   RS-TICKET-FILE      ASSIGN TO  TICKET
001420              ORGANIZATION SEQUENTIAL
001430              STATUS       RS-TCKT-STATUS.
001440*
001450     SELECT   RS-FARE-FILE        ASSIGN TO  FARESUMM
001460              ORGANIZATION SEQUENTIAL
001470              STATUS       RS-FARE-STATUS.
001480*
001490     SELECT   RS-REVENUE-HIST-FILE ASSIGN TO  REVHIST
001500              ORGANIZATION INDEXED
001510              ACCESS       RANDOM
001520              RECORD KEY   REV-ROUTE-CODE
001530              STATUS       RS-REVH-STATUS.
001540*
001550 DATA                    DIVISION.
001560*
001570 FILE SECTION.
001580*
001590 FD  VALID-TRXN-FILE.
001600 01  VALID-TRXN-FILE-REC.
001610     COPY "wsrstrxn.cob"  REPLACING  RS-TRXN-RECORD BY VALID-TRXN-REC.
001620*
001630 FD  RS-BOOKING-FILE.
001640 01  RS-BOOKING-FILE-REC.
001650     COPY "wsrsbkg.cob".
001660*
001670 FD  RS-STATE-TAX-FILE.
001680 01  RS-STATE-TAX-FILE-REC.
001690     COPY "wsrsstax.cob".
001700*
001710 FD  RS-SERVICE-TAX-FILE.
001720 01  RS-SERVICE-TAX-FILE-REC.
001730     COPY "wsrssvtx.cob".
001740*
001750 FD  RS-TOLL-TAX-FILE.
001760 01  RS-TOLL-TAX-FILE-REC.
001770     COPY "wsrstoll.cob".
001780*
001790 FD  RS-DISCOUNT-FILE.
001800 01  RS-DISCOUNT-FILE-REC.
001810     COPY "wsrsdisc.cob".
001820*
001830 FD  RS-CHARGE-FILE.
001840 01  RS-CHARGE-FILE-REC.
001850     COPY "wsrschrg.cob".
001860*
001870 FD  RS-ACCT-FILE.
001880 01  RS-ACCT-FILE-REC.
001890     COPY "wsrsacct.cob".
001900*
001910 FD  RS-PARAM1-FILE.
001920 01  RS-PARAM1-FILE-REC.
001930     COPY "wsrsparm.cob".
001940*
001950 FD  RS-TICKET-FILE.
001960 01  RS-TICKET-FILE-REC.
001970     COPY "wsrstckt.cob".
001980*
001990 FD  RS-FARE-FILE.
002000 01  RS-FARE-FILE-REC.
002010     COPY "wsrsfare.cob".
002020*
002030 FD  RS-REVENUE-HIST-FILE.
002040 01  RS-REVENUE-HIST-FILE-REC.
002050     COPY "wsrsrevh.cob".
002060*
002070 WORKING-STORAGE SECTION.
002080*
002090 77  PROG-NAME               PIC X(15)  VALUE "RSFARE (1.0.00)".
002100*
002110 01  WS-SWITCHES.
002120     03  WS-EOF-SW           PIC X   VALUE "N".
002130         88  WS-EOF              VALUE "Y".
002140     03  WS-SCAN-EOF-SW      PIC X   VALUE "N".
002150         88  WS-SCAN-EOF         VALUE "Y".
002160     03  WS-ACCT-EOF-SW      PIC X   VALUE "N".
002170         88  WS-ACCT-EOF         VALUE "Y".
002180     03  WS-REVH-NEW-SW      PIC X   VALUE "N".
002190         88  WS-REVH-NEW         VALUE "Y".
002200     03  WS-STATE-FOUND-SW   PIC X   VALUE "N".
002210         88  WS-STATE-FOUND      VALUE "Y".
002220     03  WS-GL-FOUND-SW      PIC X   VALUE "N".
002230         88  WS-GL-FOUND         VALUE "Y".
002240*
002250 01  WS-COUNTERS.
002260     03  WS-RECS-IN          BINARY-SHORT UNSIGNED VALUE 0.
002270     03  WS-NEW-CNT          BINARY-SHORT UNSIGNED VALUE 0.
002280     03  WS-AMEND-CNT        BINARY-SHORT UNSIGNED VALUE 0.
002290     03  WS-CANCEL-CNT       BINARY-SHORT UNSIGNED VALUE 0.
002300     03  WS-WAITLIST-CNT     BINARY-SHORT UNSIGNED VALUE 0.
002310     03  WS-PROMOTE-CNT      PIC 99  COMP  VALUE 0.
002320*
002330*    Scan work area - only the fields this program
002340*    needs when it reads ahead through a trip's other
002350*    bookings (seat availability, waitlist promotion).
002360*    Laid out byte for byte the same as the leading
002370*    fields of wsrsbkg.cob - keep the two in step if
002380*    that copybook ever changes field order above
002390*    Bkg-Trip-Ref.
002400*
002410 01  WS-SCAN-BOOKING.
002420     03  WS-SCAN-BOOKING-NO      PIC 9(7)  COMP.
002430     03  WS-SCAN-STATUS          PIC X.
002440         88  WS-SCAN-CONFIRMED       VALUE "C".
002450         88  WS-SCAN-WAITLISTED      VALUE "W".
002460     03  WS-SCAN-SEAT-TYPE       PIC X.
002470     03  WS-SCAN-TRIP-TYPE       PIC X.
002480     03  WS-SCAN-BOARDING-STATE  PIC XX.
002490     03  WS-SCAN-ROUTE-CODE      PIC X(03).
002500     03  WS-SCAN-BOOKING-DATE    PIC 9(8)  COMP.
002510     03  WS-SCAN-TRAVEL-DATE     PIC 9(8)  COMP.
002520     03  WS-SCAN-CANCEL-DATE     PIC 9(8)  COMP.
002530     03  WS-SCAN-GENDER          PIC X.
002540     03  WS-SCAN-CONCESSION-TYPE PIC X.
002550     03  WS-SCAN-SEATS-BOOKED    BINARY-CHAR UNSIGNED.
002560     03  WS-SCAN-SEAT-NO         PIC 999   COMP.
002570     03  WS-SCAN-SEAT-POSITION   PIC 99.
002580     03  WS-SCAN-NEXT-DEL        PIC X.
002590     03  WS-SCAN-TRIP-REF        PIC 9(9)  COMP.
002600     03  FILLER                  PIC X(05).
002610*
002620 01  WS-FREED-SEAT-AREA.
002630     03  WS-FREED-TRIP-REF       PIC 9(9)  COMP.
002640     03  WS-FREED-SEAT-TYPE      PIC X.
002650     03  WS-FREED-SEATS          PIC 999   COMP.
002660*
002670 01  WS-PROMOTE-TABLE-AREA.
002680     03  WS-PROMOTE-TABLE  OCCURS 20  PIC 9(7)  COMP.
002690 77  WS-SUB                      PIC 99  COMP.
002700*
002710*    Builds Bkg-Trip-Ref from the route code and the
002720*    travel date - three digits of route, two of year,
002730*    two of month, two of day - so a trip's bookings
002740*    can be found on the alternate key without a
002750*    separate trip/schedule master.
002760*
002770 01  WS-TRIP-REF-AREA.
002780     03  WS-TRIP-REF-NUM         PIC 9(9).
002790 01  WS-TRIP-REF-PARTS  REDEFINES  WS-TRIP-REF-AREA.
002800     03  WS-TRP-ROUTE            PIC 9(3).
002810     03  WS-TRP-YY               PIC 99.
002820     03  WS-TRP-MM               PIC 99.
002830     03  WS-TRP-DD               PIC 99.
002840*
002850 01  WS-TRAVEL-DATE-AREA.
002860     03  WS-TRAVEL-DATE-8        PIC 9(8).
002870 01  WS-TRAVEL-DATE-PARTS  REDEFINES  WS-TRAVEL-DATE-AREA.
002880     03  WS-TRAV-CC              PIC 99.
002890     03  WS-TRAV-YY              PIC 99.
002900     03  WS-TRAV-MM              PIC 99.
002910     03  WS-TRAV-DD              PIC 99.
002920*
002930 01  WS-RUN-DATE-AREA.
002940     03  WS-RUN-DATE-8           PIC 9(8).
002950 01  WS-RUN-DATE-PARTS  REDEFINES  WS-RUN-DATE-AREA.
002960     03  WS-RUN-CC               PIC 99.
002970     03  WS-RUN-YY               PIC 99.
002980     03  WS-RUN-MM               PIC 99.
002990     03  WS-RUN-DD               PIC 99.
003000*
003010*    The five boarding states MCRS serves - State and
003020*    Service Tax bands are both looked up by this same
003030*    subscript (service zone 1 is the home terminal,
003040*    which is also boarding state 1).
003050*
003060 01  WS-STATE-TABLE-AREA.
003070     03  WS-STATE-TABLE.
003080         05  WS-STATE-ENTRY  OCCURS 5  PIC XX  VALUE SPACES.
003090 01  WS-STATE-VALUES  REDEFINES  WS-STATE-TABLE-AREA.
003100     03  WS-STATE-1              PIC XX  VALUE "NY".
003110     03  WS-STATE-2              PIC XX  VALUE "NJ".
003120     03  WS-STATE-3              PIC XX  VALUE "CT".
003130     03  WS-STATE-4              PIC XX  VALUE "MA".
003140     03  WS-STATE-5              PIC XX  VALUE "PA".
003150*
003160 77  WS-STATE-SUB                PIC 9   COMP.
003170 77  WS-BAND-SUB                 PIC 99  COMP.
003180 77  WS-DISC-SUB                 PIC 9   COMP.
003190 77  WS-CLASS-SUB                PIC 9   COMP.
003200*
003210 01  WS-FARE-CALC.
003220     03  WS-BASE-FARE            PIC S9(6)V99  COMP-3  VALUE 0.
003230     03  WS-STATE-TAX-AMT        PIC S9(6)V99  COMP-3  VALUE 0.
003240     03  WS-SVC-TAX-AMT          PIC S9(6)V99  COMP-3  VALUE 0.
003250     03  WS-TOLL-AMT             PIC S9(6)V99  COMP-3  VALUE 0.
003260     03  WS-DISCOUNT-AMT         PIC S9(6)V99  COMP-3  VALUE 0.
003270     03  WS-NET-FARE             PIC S9(6)V99  COMP-3  VALUE 0.
003280     03  WS-OLD-FARE             PIC S9(6)V99  COMP-3  VALUE 0.
003290     03  WS-REFUND-AMT           PIC S9(6)V99  COMP-3  VALUE 0.
003300     03  WS-CANCEL-FEE-AMT       PIC S9(6)V99  COMP-3  VALUE 0.
003310     03  WS-CANCEL-FEE-PCT       PIC S9(3)V99  COMP-3  VALUE 0.
003320     03  WS-SEATS-ON-TRIP        PIC 9(5)      COMP-3  VALUE 0.
003330     03  WS-DAYS-OUT             PIC S9(5)     COMP-3  VALUE 0.
003340     03  WS-HOURS-OUT            PIC S9(7)     COMP-3  VALUE 0.
003350*
003360 01  WS-GL-ACCT-TABLE-AREA.
003370     03  WS-GL-ACCT-ENTRY  OCCURS 99.
003380         05  WS-GL-ACCT-NO       PIC 99.
003390         05  WS-GL-GL-NO         PIC 9(6).
003400 77  WS-GL-ENTRIES               PIC 999  COMP.
003410 77  WS-GL-SUB                   PIC 999  COMP.
003420*
003430 77  WS-REF-EDIT                 PIC 9(6).
003440*
003450 01  ERROR-MESSAGES.
003460     03  RF001               PIC X(30) VALUE
003470         "RF001 Param1 open/read failed".
003480     03  RF002               PIC X(30) VALUE
003490         "RF002 Booking file open failed".
003500     03  RF003               PIC X(30) VALUE
003510         "RF003 Rate table open failed".
003520     03  RF004               PIC X(30) VALUE
003530         "RF004 Unknown boarding state".
003540     03  RF005               PIC X(30) VALUE
003550         "RF005 Booking not found".
003560     03  RF006               PIC X(30) VALUE
003570         "RF006 Cancel refused-departed".
003580     03  RF007               PIC X(30) VALUE
003590         "RF007 Cancel refused-status".
003600     03  RF008               PIC X(30) VALUE
003610         "RF008 Booking write failed".
003620     03  RF009               PIC X(30) VALUE
003630         "RF009 GL account not on file".
003640*
003650 01  RS-VTX-STATUS            PIC XX.
003660 01  RS-BKG-STATUS             PIC XX.
003670 01  RS-STAX-STATUS            PIC XX.
003680 01  RS-SVTX-STATUS            PIC XX.
003690 01  RS-TOLL-STATUS            PIC XX.
003700 01  RS-DISC-STATUS            PIC XX.
003710 01  RS-CHRG-STATUS            PIC XX.
003720 01  RS-ACCT-STATUS            PIC XX.
003730 01  RS-PR1-STATUS             PIC XX.
003740 01  RS-TCKT-STATUS            PIC XX.
003750 01  RS-FARE-STATUS            PIC XX.
003760 01  RS-REVH-STATUS            PIC XX.
003770 01  RRN                       PIC 9(4)  COMP.
003780*
003790 LINKAGE SECTION.
003800*
003810 COPY "wsrscall.cob".
003820 01  TO-DAY                    PIC X(10).
003830 COPY "wsrsfdef.cob".
003840*
003850 PROCEDURE DIVISION  USING  WS-CALLING-DATA
003860                           TO-DAY
003870                           RS-FILE-DEFS.
003880*
003890 AA000-MAIN SECTION.
003900*    -------------
003910     PERFORM  AA010-OPEN-FILES.
003920     PERFORM  AA020-LOAD-TABLES.
003930     PERFORM  BB010-READ-TRXN.
003940     PERFORM  BB020-PROCESS-TRXN  UNTIL  WS-EOF.
003950     PERFORM  AA030-CLOSE-FILES.
003960     DISPLAY  PROG-NAME " - In " WS-RECS-IN
003970              " new " WS-NEW-CNT  " amend " WS-AMEND-CNT
003980              " cancel " WS-CANCEL-CNT
003990              " waitlisted " WS-WAITLIST-CNT.
004000     GO       TO MAIN-EXIT.
004010*
004020 AA010-OPEN-FILES.
004030*    --------------
004040     OPEN     INPUT  VALID-TRXN-FILE.
004050     OPEN     I-O    RS-BOOKING-FILE.
004060     IF       RS-BKG-STATUS  NOT =  "00"
004070              DISPLAY RF002  RS-BKG-STATUS
004080              GO TO MAIN-EXIT.
004090*
004100     OPEN     INPUT  RS-STATE-TAX-FILE  RS-SERVICE-TAX-FILE
004110                     RS-TOLL-TAX-FILE   RS-DISCOUNT-FILE
004120                     RS-CHARGE-FILE      RS-ACCT-FILE.
004130     IF       RS-STAX-STATUS  NOT =  "00"
004140              DISPLAY RF003  RS-STAX-STATUS
004150              GO TO MAIN-EXIT.
004160*
004170     OPEN     I-O    RS-PARAM1-FILE.
004180     IF       RS-PR1-STATUS  NOT =  "00"
004190              DISPLAY RF001  RS-PR1-STATUS
004200              GO TO MAIN-EXIT.
004210     MOVE     1  TO  RRN.
004220     READ     RS-PARAM1-FILE.
004230*
004240     OPEN     I-O    RS-REVENUE-HIST-FILE.
004250     OPEN     OUTPUT RS-TICKET-FILE  RS-FARE-FILE.
004260*
004270 AA020-LOAD-TABLES.
004280*    -------------
004290     READ     RS-STATE-TAX-FILE  NEXT RECORD.
004300     READ     RS-SERVICE-TAX-FILE  NEXT RECORD.
004310     READ     RS-TOLL-TAX-FILE  NEXT RECORD.
004320     READ     RS-DISCOUNT-FILE  NEXT RECORD.
004330     READ     RS-CHARGE-FILE  NEXT RECORD.
004340     PERFORM  AA025-LOAD-GL-ACCTS.
004350     CLOSE    RS-STATE-TAX-FILE  RS-SERVICE-TAX-FILE
004360              RS-TOLL-TAX-FILE   RS-DISCOUNT-FILE
004370              RS-CHARGE-FILE     RS-ACCT-FILE.
004380     ADD      1  TO  RS-PR2-TRXN-BATCH-NO.
004390*
004400 AA025-LOAD-GL-ACCTS.
004410*    -----------------
004420     MOVE     ZERO  TO  WS-GL-ENTRIES.
004430     PERFORM  AA026-READ-ACCT-ROW  UNTIL  WS-ACCT-EOF.
004440*
004450 AA026-READ-ACCT-ROW.
004460     READ     RS-ACCT-FILE  NEXT RECORD
004470              AT END  MOVE "Y" TO WS-ACCT-EOF-SW
004480     END-READ.
004490     IF       NOT WS-ACCT-EOF  AND  WS-GL-ENTRIES  <  99
004500              ADD  1  TO  WS-GL-ENTRIES
004510              MOVE  ACCT-NO  TO  WS-GL-ACCT-NO (WS-GL-ENTRIES)
004520              MOVE  ACCT-GL-NO  TO  WS-GL-GL-NO (WS-GL-ENTRIES).
004530*
004540 AA030-CLOSE-FILES.
004550*    ---------------
004560     MOVE     1  TO  RRN.
004570     REWRITE  RS-PARAM1-RECORD.
004580     CLOSE    VALID-TRXN-FILE  RS-BOOKING-FILE  RS-PARAM1-FILE
004590              RS-TICKET-FILE   RS-FARE-FILE  RS-REVENUE-HIST-FILE.
004600*
004610 BB010-READ-TRXN.
004620*    -------------
004630     READ     VALID-TRXN-FILE
004640              AT END  MOVE "Y" TO WS-EOF-SW
004650     END-READ.
004652     IF       NOT WS-EOF  AND  TRXN-BOOKING-NO  =  9999999
004654              PERFORM  BB015-CHECK-HDR-TRAILER
004656              MOVE  "Y"  TO  WS-EOF-SW.
004660     IF       NOT WS-EOF
004670              ADD  1  TO  WS-RECS-IN.
004672*
004674 BB015-CHECK-HDR-TRAILER.
004676*    --------------------
004678     IF       TRXN-HDR-NO-RECS  NOT =  WS-RECS-IN
004682              DISPLAY  PROG-NAME
004684                       " - Valid-Trxn-File count mismatch,"
004686                       " header says " TRXN-HDR-NO-RECS
004688                       " counted " WS-RECS-IN.
004692*
004694 BB020-PROCESS-TRXN.
004700*    ----------------
004710     IF       NOT WS-EOF
004720              IF  TRXN-NEW-BOOKING
004730                  PERFORM  CC010-NEW-BOOKING
004740              ELSE
004750              IF  TRXN-AMENDMENT
004760                  PERFORM  CC020-AMEND-BOOKING  THRU  CC020-EXIT
004770              ELSE
004780              IF  TRXN-CANCELLATION
004790                  PERFORM  CC030-CANCEL-BOOKING  THRU  CC030-EXIT.
004800     PERFORM  BB010-READ-TRXN.
004810*
004820 CC010-NEW-BOOKING.
004830*    ----------------------
004840     ADD      1  TO  RS-PR2-LAST-BOOKING-NO.
004850     INITIALIZE  RS-BOOKING-RECORD.
004860     MOVE     RS-PR2-LAST-BOOKING-NO  TO  BOOKING-NO.
004870     MOVE     TRXN-ROUTE-CODE         TO  BKG-ROUTE-CODE.
004880     MOVE     TRXN-BOARDING-STATE     TO  BKG-BOARDING-STATE.
004890     MOVE     TRXN-TRAVEL-DATE        TO  BKG-TRAVEL-DATE.
004900     MOVE     TRXN-BOOKING-DATE       TO  BKG-BOOKING-DATE.
004910     MOVE     TRXN-CONCESSION-TYPE    TO  BKG-CONCESSION-TYPE.
004920     MOVE     TRXN-FARE-CLASS         TO  BKG-SEAT-TYPE.
004930     MOVE     TRXN-UNITS              TO  BKG-SEATS-BOOKED.
004940     MOVE     RS-PR1-DFLT-TRIP-TYPE   TO  BKG-TRIP-TYPE.
004950*
004960     PERFORM  DD010-BUILD-TRIP-REF.
004970     MOVE     WS-TRIP-REF-NUM         TO  BKG-TRIP-REF.
004980     PERFORM  DD020-CHECK-SEAT-AVAIL  THRU  DD020-DONE.
004990     PERFORM  DD030-COMPUTE-FARE.
005000     MOVE     WS-NET-FARE             TO  BKG-MAX-FARE.
005010*
005015*    Bkg-Seat-No is the first seat of the block this
005016*    booking takes - Ws-Seats-On-Trip is the count of
005017*    seats already confirmed on the trip ahead of it.
005018*
005020     COMPUTE  BKG-SEAT-NO      =  WS-SEATS-ON-TRIP  +  1.
005025     MOVE     BKG-SEAT-NO             TO  BKG-SEAT-POSITION.
005030*
005040     WRITE    RS-BOOKING-RECORD
005050              INVALID KEY  DISPLAY RF008 BOOKING-NO.
005060     ADD      1  TO  WS-NEW-CNT.
005070     ADD      1  TO  RS-PR2-NO-BOOKINGS.
005080     IF       BKG-CONFIRMED
005090              ADD  1  TO  RS-PR2-NO-ACTIVE-BOOKINGS.
005100*
005110     PERFORM  EE010-WRITE-TICKET.
005120     PERFORM  EE020-POST-FARE-SUMMARY.
005130     PERFORM  EE030-UPDATE-REVENUE-HIST.
005140*
005150 CC020-AMEND-BOOKING.
005160*    -----------------------
005170     MOVE     TRXN-BOOKING-NO  TO  BOOKING-NO.
005180     READ     RS-BOOKING-FILE
005190              INVALID KEY  DISPLAY RF005 BOOKING-NO
005200                           GO TO CC020-EXIT.
005210     IF       BKG-CANCELLED  OR  BKG-DELETED
005220              DISPLAY RF005 BOOKING-NO
005230              GO TO CC020-EXIT.
005240*
005250     MOVE     BKG-MAX-FARE  TO  WS-OLD-FARE.
005260     ADD      TRXN-UNITS  TO  BKG-SEATS-BOOKED.
005270     IF       TRXN-FARE-CLASS  NOT =  ZERO
005280              MOVE  TRXN-FARE-CLASS  TO  BKG-SEAT-TYPE.
005290*
005300     PERFORM  DD030-COMPUTE-FARE.
005310     MOVE     WS-NET-FARE  TO  BKG-MAX-FARE.
005320     REWRITE  RS-BOOKING-RECORD
005330              INVALID KEY  DISPLAY RF008 BOOKING-NO.
005340     ADD      1  TO  WS-AMEND-CNT.
005350*
005360     PERFORM  EE010-WRITE-TICKET.
005370     PERFORM  EE020-POST-FARE-SUMMARY.
005380     PERFORM  EE030-UPDATE-REVENUE-HIST.
005390*
005400 CC020-EXIT.
005410     EXIT.
005420*
005430 CC030-CANCEL-BOOKING.
005440*    ------------------------
005450     MOVE     TRXN-BOOKING-NO  TO  BOOKING-NO.
005460     READ     RS-BOOKING-FILE
005470              INVALID KEY  DISPLAY RF005 BOOKING-NO
005480                           GO TO CC030-EXIT.
005490     IF       NOT (BKG-CONFIRMED  OR  BKG-WAITLISTED)
005500              DISPLAY RF007 BOOKING-NO
005510              GO TO CC030-EXIT.
005520     IF       BKG-TRAVEL-DATE  <  RS-PR2-RUN-DATE
005530              DISPLAY RF006 BOOKING-NO
005540              GO TO CC030-EXIT.
005550*
005560     PERFORM  DD040-COMPUTE-REFUND.
005570*
005580     MOVE     BKG-TRIP-REF      TO  WS-FREED-TRIP-REF.
005590     MOVE     BKG-SEAT-TYPE     TO  WS-FREED-SEAT-TYPE.
005600     MOVE     BKG-SEATS-BOOKED  TO  WS-FREED-SEATS.
005610     IF       BKG-CONFIRMED
005620              SUBTRACT  1  FROM  RS-PR2-NO-ACTIVE-BOOKINGS.
005630*
005640     SET      BKG-CANCELLED  TO  TRUE.
005650     MOVE     RS-PR2-RUN-DATE  TO  BKG-CANCEL-DATE.
005660     REWRITE  RS-BOOKING-RECORD
005670              INVALID KEY  DISPLAY RF008 BOOKING-NO.
005680     ADD      1  TO  WS-CANCEL-CNT.
005690*
005700     PERFORM  EE040-WRITE-REFUND-TICKET.
005710     PERFORM  EE050-POST-REFUND-SUMMARY.
005720     PERFORM  EE060-UPDATE-REVENUE-HIST-CANCEL.
005730     PERFORM  DD050-PROMOTE-WAITLIST  THRU  DD050-EXIT.
005740*
005750 CC030-EXIT.
005760     EXIT.
005770*
005780 DD010-BUILD-TRIP-REF.
005790*    ------------------------
005800     MOVE     TRXN-TRAVEL-DATE  TO  WS-TRAVEL-DATE-8.
005810     MOVE     TRXN-ROUTE-CODE   TO  WS-TRP-ROUTE.
005820     MOVE     WS-TRAV-YY        TO  WS-TRP-YY.
005830     MOVE     WS-TRAV-MM        TO  WS-TRP-MM.
005840     MOVE     WS-TRAV-DD        TO  WS-TRP-DD.
005850*
005860 DD020-CHECK-SEAT-AVAIL.
005870*    -----------------------------
005880*    BR-4.  Count the seats already confirmed for this
005890*    trip and fare class before this booking goes in -
005900*    if the route's normal seating would be exceeded,
005910*    waitlist rather than reject.
005920*
005930     MOVE     ZERO  TO  WS-SEATS-ON-TRIP.
005940     MOVE     "N"   TO  WS-SCAN-EOF-SW.
005950     START     RS-BOOKING-FILE  KEY IS =  BKG-TRIP-REF
005960               INVALID KEY  GO TO DD020-DONE.
005970     PERFORM  DD025-SCAN-TRIP-SEATS
005980              UNTIL  WS-SCAN-EOF
005990              OR     WS-SCAN-TRIP-REF  NOT =  BKG-TRIP-REF.
006000 DD020-DONE.
006010     IF       WS-SEATS-ON-TRIP + BKG-SEATS-BOOKED
006020                  >  RS-PR1-DFLT-NORMAL-SEATS
006030              SET  BKG-WAITLISTED  TO  TRUE
006040              ADD  1  TO  WS-WAITLIST-CNT
006050     ELSE
006060              SET  BKG-CONFIRMED  TO  TRUE.
006070*
006080 DD025-SCAN-TRIP-SEATS.
006090     READ     RS-BOOKING-FILE  NEXT RECORD  INTO  WS-SCAN-BOOKING
006100              AT END  MOVE "Y" TO WS-SCAN-EOF-SW
006110     END-READ.
006120     IF       NOT WS-SCAN-EOF
006130        AND   WS-SCAN-TRIP-REF  =  BKG-TRIP-REF
006140        AND   WS-SCAN-SEAT-TYPE  =  BKG-SEAT-TYPE
006150        AND   WS-SCAN-CONFIRMED
006160              ADD  WS-SCAN-SEATS-BOOKED  TO  WS-SEATS-ON-TRIP.
006170*
006180 DD030-COMPUTE-FARE.
006190*    -----------------------
006200*    BR-2/BR-3.  Base rate x seats, plus state tax,
006210*    service tax and toll, less any concession
006220*    discount - applied after tax, floored at the
006230*    route's minimum fare.
006240*
006250     MOVE     BKG-SEAT-TYPE  TO  WS-CLASS-SUB.
006260     COMPUTE  WS-BASE-FARE  =  RS-PR1-DFLT-FARE-RATE
006270                               *  BKG-SEATS-BOOKED.
006280     MOVE     RS-PR1-DFLT-FARE-RATE  TO  BKG-FARE-RATE (WS-CLASS-SUB).
006290*
006300     PERFORM  DD031-LOOKUP-STATE-SUB.
006310     PERFORM  DD032-LOOKUP-STATE-TAX.
006320     PERFORM  DD033-LOOKUP-SERVICE-TAX.
006330     PERFORM  DD034-LOOKUP-TOLL.
006340     PERFORM  DD035-LOOKUP-DISCOUNT.
006350*
006360     COMPUTE  WS-NET-FARE  =  WS-BASE-FARE  +  WS-STATE-TAX-AMT
006370                           +  WS-SVC-TAX-AMT  +  WS-TOLL-AMT
006380                           -  WS-DISCOUNT-AMT.
006390     IF       WS-NET-FARE  <  RS-PR1-MIN-FARE
006400              MOVE  RS-PR1-MIN-FARE  TO  WS-NET-FARE.
006410*
006420 DD031-LOOKUP-STATE-SUB.
006430*    -------------------
006440     MOVE     "N"  TO  WS-STATE-FOUND-SW.
006450     MOVE     1    TO  WS-STATE-SUB.
006460     PERFORM  DD031-LOOP
006470              UNTIL  WS-STATE-SUB  >  5  OR  WS-STATE-FOUND.
006480     IF       NOT WS-STATE-FOUND
006490              DISPLAY RF004 BKG-BOARDING-STATE
006500              MOVE  1  TO  WS-STATE-SUB.
006510*
006520 DD031-LOOP.
006530     IF       WS-STATE-ENTRY (WS-STATE-SUB)  =  BKG-BOARDING-STATE
006540              MOVE  "Y"  TO  WS-STATE-FOUND-SW
006550     ELSE
006560              ADD  1  TO  WS-STATE-SUB.
006570*
006580 DD032-LOOKUP-STATE-TAX.
006590*    ------------------
006600     MOVE     ZERO  TO  WS-STATE-TAX-AMT.
006610     IF       CHRG-STATE-TAX-USED  =  "Y"
006620        AND   BKG-STATE-TAX-EXEMPT  NOT =  "Y"
006630              MOVE  1  TO  WS-BAND-SUB
006640              PERFORM  DD032-BAND-LOOP
006650                       UNTIL  WS-BAND-SUB  >  STAX-NUM-BANDS
006660              COMPUTE  WS-STATE-TAX-AMT  ROUNDED  =
006670                       WS-BASE-FARE
006680                       *  STAX-BAND-PCT (WS-STATE-SUB, WS-BAND-SUB)
006690                       /  100.
006700*
006710 DD032-BAND-LOOP.
006720     IF       WS-BASE-FARE  NOT >
006730              STAX-BAND-CUTOFF (WS-STATE-SUB, WS-BAND-SUB)
006740              MOVE  STAX-NUM-BANDS  TO  WS-BAND-SUB
006750     ELSE
006760              ADD  1  TO  WS-BAND-SUB.
006770*
006780 DD033-LOOKUP-SERVICE-TAX.
006790*    --------------------
006800     MOVE     ZERO  TO  WS-SVC-TAX-AMT.
006810     IF       CHRG-SERVICE-TAX-USED  =  "Y"
006820        AND   BKG-SERVICE-TAX-EXEMPT  NOT =  "Y"
006830              MOVE  1  TO  WS-BAND-SUB
006840              PERFORM  DD033-BAND-LOOP
006850                       UNTIL  WS-BAND-SUB  >  SVTX-NUM-BANDS
006860              COMPUTE  WS-SVC-TAX-AMT  ROUNDED  =
006870                       WS-BASE-FARE
006880                       *  SVTX-BAND-PCT (WS-STATE-SUB, WS-BAND-SUB)
006890                       /  100.
006900*
006910 DD033-BAND-LOOP.
006920     IF       WS-BASE-FARE  NOT >
006930              SVTX-BAND-CUTOFF (WS-STATE-SUB, WS-BAND-SUB)
006940              MOVE  SVTX-NUM-BANDS  TO  WS-BAND-SUB
006950     ELSE
006960              ADD  1  TO  WS-BAND-SUB.
006970*
006980 DD034-LOOKUP-TOLL.
006990*    ---------------
007000     MOVE     ZERO  TO  WS-TOLL-AMT.
007010     IF       CHRG-TOLL-USED  =  "Y"
007020        AND   BKG-TOLL-EXEMPT  NOT =  "Y"
007030              COMPUTE  WS-TOLL-AMT  =  TOLL-ESTIMATED-TOLL-AMT
007040                                       *  BKG-SEATS-BOOKED.
007050*
007060 DD035-LOOKUP-DISCOUNT.
007070*    -------------------
007080*    BR-3.  Category 1 is the senior rate, category 2
007090*    the student rate - each gated by its own system
007100*    switch and its own exemption flag on the booking.
007110*
007120     MOVE     ZERO  TO  WS-DISCOUNT-AMT.
007130     IF       BKG-CONCESSION-TYPE  =  "1"
007140        AND   CHRG-SENIOR-DISC-USED  =  "Y"
007150        AND   BKG-SENIOR-DISC-EXEMPT  NOT =  "Y"
007160              PERFORM  DD036-APPLY-DISCOUNT.
007170     IF       BKG-CONCESSION-TYPE  =  "2"
007180        AND   CHRG-STUDENT-DISC-USED  =  "Y"
007190        AND   BKG-STUDENT-DISC-EXEMPT  NOT =  "Y"
007200              PERFORM  DD036-APPLY-DISCOUNT.
007210     IF       BKG-CONCESSION-TYPE  =  "3"
007220        OR    BKG-CONCESSION-TYPE  =  "4"
007230        OR    BKG-CONCESSION-TYPE  =  "5"
007240              PERFORM  DD036-APPLY-DISCOUNT.
007250*
007260 DD036-APPLY-DISCOUNT.
007270     MOVE     BKG-CONCESSION-TYPE  TO  WS-DISC-SUB.
007280     IF       WS-DISC-SUB  NOT >  DISC-NUM-CATEGORIES
007290              COMPUTE  WS-DISCOUNT-AMT  ROUNDED  =
007300                    (WS-BASE-FARE + WS-STATE-TAX-AMT
007310                       +  WS-SVC-TAX-AMT + WS-TOLL-AMT)
007320                    *  DISC-FARE-CLASS-PCT (WS-DISC-SUB, WS-CLASS-SUB)
007330                    /  100
007340              IF  WS-DISCOUNT-AMT  >  DISC-CAP-AMT (WS-DISC-SUB)
007350                  MOVE  DISC-CAP-AMT (WS-DISC-SUB)  TO  WS-DISCOUNT-AMT.
007360*
007370 DD040-COMPUTE-REFUND.
007380*    -------------------------
007390*    BR-7.  Hours to departure is approximated from
007400*    the two calendar dates - the nightly run only
007410*    carries a date, not a time, against either the
007420*    booking or the processing day - a 30-day month is
007430*    close enough to band a cancellation fee by.
007440*
007450     MOVE     BKG-TRAVEL-DATE  TO  WS-TRAVEL-DATE-8.
007460     MOVE     RS-PR2-RUN-DATE  TO  WS-RUN-DATE-8.
007470     COMPUTE  WS-DAYS-OUT  =
007480              (WS-TRAV-YY * 365 + WS-TRAV-MM * 30 + WS-TRAV-DD)
007490              -  (WS-RUN-YY * 365 + WS-RUN-MM * 30 + WS-RUN-DD).
007500     COMPUTE  WS-HOURS-OUT  =  WS-DAYS-OUT  *  24.
007510*
007520     MOVE     ZERO  TO  WS-CANCEL-FEE-PCT.
007530     MOVE     1     TO  WS-BAND-SUB.
007540     PERFORM  DD041-BAND-LOOP  UNTIL  WS-BAND-SUB  >  4.
007550*
007560     COMPUTE  WS-CANCEL-FEE-AMT  ROUNDED  =
007570              BKG-MAX-FARE  *  WS-CANCEL-FEE-PCT  /  100.
007580     COMPUTE  WS-REFUND-AMT  =  BKG-MAX-FARE  -  WS-CANCEL-FEE-AMT.
007590     IF       WS-REFUND-AMT  <  ZERO
007600              MOVE  ZERO  TO  WS-REFUND-AMT.
007610*
007620 DD041-BAND-LOOP.
007630     IF       WS-HOURS-OUT  >=  CHRG-CANCEL-HOURS-OUT (WS-BAND-SUB)
007640              MOVE  CHRG-CANCEL-FEE-PCT (WS-BAND-SUB)
007650                           TO  WS-CANCEL-FEE-PCT.
007660     ADD      1  TO  WS-BAND-SUB.
007670*
007680 DD050-PROMOTE-WAITLIST.
007690*    ----------------------------
007700*    BR-5.  The alternate key returns duplicates in
007710*    the order they were written, which for this file
007720*    is booking number order - close enough to booking
007730*    date order to promote fairly.
007740*
007750     MOVE     ZERO  TO  WS-PROMOTE-CNT.
007760     MOVE     WS-FREED-TRIP-REF  TO  BKG-TRIP-REF.
007770     MOVE     "N"  TO  WS-SCAN-EOF-SW.
007780     START     RS-BOOKING-FILE  KEY IS =  BKG-TRIP-REF
007790               INVALID KEY  GO TO DD050-EXIT.
007800     PERFORM  DD055-COLLECT-CANDIDATE
007810              UNTIL  WS-SCAN-EOF
007820              OR     WS-PROMOTE-CNT  =  WS-FREED-SEATS
007830              OR     WS-PROMOTE-CNT  =  20.
007840     PERFORM  DD060-APPLY-PROMOTION  THRU  DD060-EXIT
007850              VARYING  WS-SUB  FROM  1  BY  1
007860              UNTIL    WS-SUB  >  WS-PROMOTE-CNT.
007870 DD050-EXIT.
007880     EXIT.
007890*
007900 DD055-COLLECT-CANDIDATE.
007910     READ     RS-BOOKING-FILE  NEXT RECORD  INTO  WS-SCAN-BOOKING
007920              AT END  MOVE "Y" TO WS-SCAN-EOF-SW
007930     END-READ.
007940     IF       NOT WS-SCAN-EOF
007950        AND   WS-SCAN-TRIP-REF  NOT =  WS-FREED-TRIP-REF
007960              MOVE  "Y"  TO  WS-SCAN-EOF-SW.
007970     IF       NOT WS-SCAN-EOF
007980        AND   WS-SCAN-SEAT-TYPE  =  WS-FREED-SEAT-TYPE
007990        AND   WS-SCAN-WAITLISTED
008000              ADD  1  TO  WS-PROMOTE-CNT
008010              MOVE  WS-SCAN-BOOKING-NO
008020                        TO  WS-PROMOTE-TABLE (WS-PROMOTE-CNT).
008030*
008040 DD060-APPLY-PROMOTION.
008050     MOVE     WS-PROMOTE-TABLE (WS-SUB)  TO  BOOKING-NO.
008060     READ     RS-BOOKING-FILE
008070              INVALID KEY  GO TO DD060-EXIT.
008080     SET      BKG-CONFIRMED  TO  TRUE.
008090     REWRITE  RS-BOOKING-RECORD
008100              INVALID KEY  DISPLAY RF008 BOOKING-NO.
008110     ADD      1  TO  RS-PR2-NO-ACTIVE-BOOKINGS.
008120 DD060-EXIT.
008130     EXIT.
008140*
008150 EE010-WRITE-TICKET.
008160*    ------------------------
008170     ADD      1  TO  RS-PR2-LAST-TICKET-NO.
008180     MOVE     BOOKING-NO        TO  TCKT-BOOKING-NO.
008190     MOVE     BKG-SEAT-TYPE     TO  TCKT-FARE-CLASS.
008200     MOVE     RS-PR2-LAST-TICKET-NO  TO  WS-REF-EDIT.
008210     MOVE     WS-REF-EDIT       TO  TCKT-REF  TCKT-RECEIPT-NO.
008220     MOVE     ZERO  TO  TCKT-AMT (1)  TCKT-AMT (2)  TCKT-AMT (3)
008230                       TCKT-AMT (4)  TCKT-AMT (5)  TCKT-AMT (6).
008240     MOVE     WS-BASE-FARE      TO  TCKT-AMT (1).
008250     MOVE     WS-STATE-TAX-AMT  TO  TCKT-AMT (2).
008260     MOVE     WS-SVC-TAX-AMT    TO  TCKT-AMT (3).
008270     MOVE     WS-TOLL-AMT       TO  TCKT-AMT (4).
008280     MOVE     WS-DISCOUNT-AMT   TO  TCKT-AMT (5).
008290     MOVE     WS-NET-FARE       TO  TCKT-AMT (6).
008300     WRITE    RS-TCKT-RECORD.
008310*
008320 EE020-POST-FARE-SUMMARY.
008330*    -----------------------------
008340     MOVE     BOOKING-NO        TO  FARE-BOOKING-NO.
008350     MOVE     BKG-SEAT-TYPE     TO  FARE-CLASS.
008360     MOVE     BKG-TRAVEL-DATE   TO  FARE-TRAVEL-DATE.
008370     MOVE     RS-PR2-TRXN-BATCH-NO  TO  FARE-BATCH-NO.
008380     MOVE     BKG-ROUTE-CODE    TO  FARE-ROUTE-CODE.
008390*
008400     MOVE     RS-PR1-DFLT-GROSS-ACCT  TO  FARE-GL-ACCT-NO.
008410     PERFORM  DD095-VALIDATE-GL-ACCT.
008420     MOVE     BKG-SEATS-BOOKED  TO  FARE-UNITS.
008430     MOVE     WS-BASE-FARE      TO  FARE-AMT.
008440     WRITE    RS-FARE-RECORD.
008450*
008460     IF       WS-STATE-TAX-AMT  NOT =  ZERO
008470              MOVE  CHRG-STATE-TAX-ACCT-NO  TO  FARE-GL-ACCT-NO
008480              MOVE  WS-STATE-TAX-AMT  TO  FARE-AMT
008490              WRITE  RS-FARE-RECORD.
008500     IF       WS-SVC-TAX-AMT  NOT =  ZERO
008510              MOVE  CHRG-SERVICE-TAX-ACCT-NO  TO  FARE-GL-ACCT-NO
008520              MOVE  WS-SVC-TAX-AMT  TO  FARE-AMT
008530              WRITE  RS-FARE-RECORD.
008540     IF       WS-TOLL-AMT  NOT =  ZERO
008550              MOVE  CHRG-TOLL-ACCT-NO  TO  FARE-GL-ACCT-NO
008560              MOVE  WS-TOLL-AMT  TO  FARE-AMT
008570              WRITE  RS-FARE-RECORD.
008580     IF       WS-DISCOUNT-AMT  NOT =  ZERO
008590              PERFORM  EE025-POST-DISCOUNT-ACCT.
008600*
008610 EE025-POST-DISCOUNT-ACCT.
008620     IF       BKG-CONCESSION-TYPE  =  "2"
008630              MOVE  CHRG-STUDENT-DISC-ACCT-NO  TO  FARE-GL-ACCT-NO
008640     ELSE
008650              MOVE  CHRG-SENIOR-DISC-ACCT-NO  TO  FARE-GL-ACCT-NO.
008660     COMPUTE  FARE-AMT  =  WS-DISCOUNT-AMT  *  -1.
008670     WRITE    RS-FARE-RECORD.
008680*
008690 EE030-UPDATE-REVENUE-HIST.
008700*    -------------------------------
008710     MOVE     "N"  TO  WS-REVH-NEW-SW.
008720     MOVE     BKG-ROUTE-CODE  TO  REV-ROUTE-CODE.
008730     READ     RS-REVENUE-HIST-FILE
008740              INVALID KEY  PERFORM EE035-INIT-REV-RECORD.
008750     ADD      WS-BASE-FARE      TO  REV-QTD-BASE-FARE  REV-YTD-BASE-FARE.
008760     ADD      WS-STATE-TAX-AMT  TO  REV-QTD-STATE-TAX  REV-YTD-STATE-TAX.
008770     ADD      WS-SVC-TAX-AMT    TO  REV-QTD-SERVICE-TAX
008780                                    REV-YTD-SERVICE-TAX.
008790     ADD      WS-TOLL-AMT       TO  REV-QTD-TOLL  REV-YTD-TOLL.
008800     ADD      WS-DISCOUNT-AMT   TO  REV-QTD-DISCOUNTS-GIVEN
008810                                    REV-YTD-DISCOUNTS-GIVEN.
008820     ADD      WS-NET-FARE       TO  REV-QTD-NET-REVENUE
008830                                    REV-YTD-NET-REVENUE.
008840     ADD      BKG-SEATS-BOOKED  TO  REV-QTD-SEATS-SOLD
008850                                    REV-YTD-SEATS-SOLD.
008860     ADD      WS-NET-FARE       TO  REV-QTD-CLASS (WS-CLASS-SUB)
008870                                    REV-YTD-CLASS (WS-CLASS-SUB).
008880     IF       WS-REVH-NEW
008890              WRITE  RS-REVENUE-HIST-RECORD
008900     ELSE
008910              REWRITE  RS-REVENUE-HIST-RECORD.
008920*
008930 EE035-INIT-REV-RECORD.
008940     INITIALIZE  RS-REVENUE-HIST-RECORD.
008950     MOVE     BKG-ROUTE-CODE  TO  REV-ROUTE-CODE.
008960     MOVE     "Y"  TO  WS-REVH-NEW-SW.
008970*
008980 EE040-WRITE-REFUND-TICKET.
008990*    -------------------------------
009000     ADD      1  TO  RS-PR2-LAST-TICKET-NO.
009010     MOVE     BOOKING-NO        TO  TCKT-BOOKING-NO.
009020     MOVE     BKG-SEAT-TYPE     TO  TCKT-FARE-CLASS.
009030     MOVE     RS-PR2-LAST-TICKET-NO  TO  WS-REF-EDIT.
009040     MOVE     WS-REF-EDIT       TO  TCKT-REF  TCKT-RECEIPT-NO.
009050     MOVE     ZERO  TO  TCKT-AMT (1)  TCKT-AMT (2)  TCKT-AMT (3)
009060                       TCKT-AMT (4)  TCKT-AMT (5)  TCKT-AMT (6).
009070     COMPUTE  TCKT-AMT (1)  =  WS-CANCEL-FEE-AMT  *  -1.
009080     COMPUTE  TCKT-AMT (6)  =  WS-REFUND-AMT  *  -1.
009090     WRITE    RS-TCKT-RECORD.
009100*
009110 EE050-POST-REFUND-SUMMARY.
009120*    -------------------------------
009130     MOVE     BOOKING-NO        TO  FARE-BOOKING-NO.
009140     MOVE     BKG-SEAT-TYPE     TO  FARE-CLASS.
009150     MOVE     BKG-TRAVEL-DATE   TO  FARE-TRAVEL-DATE.
009160     MOVE     RS-PR2-TRXN-BATCH-NO  TO  FARE-BATCH-NO.
009170     MOVE     BKG-ROUTE-CODE    TO  FARE-ROUTE-CODE.
009180     MOVE     RS-PR1-OFFSET-CASH-ACCT  TO  FARE-GL-ACCT-NO.
009190     PERFORM  DD095-VALIDATE-GL-ACCT.
009200     MOVE     BKG-SEATS-BOOKED  TO  FARE-UNITS.
009210     COMPUTE  FARE-AMT  =  WS-REFUND-AMT  *  -1.
009220     WRITE    RS-FARE-RECORD.
009230*
009240 EE060-UPDATE-REVENUE-HIST-CANCEL.
009250*    ---------------------------------------
009260     MOVE     "N"  TO  WS-REVH-NEW-SW.
009270     MOVE     BKG-ROUTE-CODE  TO  REV-ROUTE-CODE.
009280     READ     RS-REVENUE-HIST-FILE
009290              INVALID KEY  PERFORM EE035-INIT-REV-RECORD.
009300     ADD      1  TO  REV-QTD-CANCELLATIONS  REV-YTD-CANCELLATIONS.
009310     ADD      WS-REFUND-AMT  TO  REV-QTD-REFUNDS-PAID
009320                                 REV-YTD-REFUNDS-PAID.
009330     SUBTRACT WS-REFUND-AMT  FROM  REV-QTD-NET-REVENUE
009340                                   REV-YTD-NET-REVENUE.
009350     IF       WS-REVH-NEW
009360              WRITE  RS-REVENUE-HIST-RECORD
009370     ELSE
009380              REWRITE  RS-REVENUE-HIST-RECORD.
009390*
009400 DD095-VALIDATE-GL-ACCT.
009410*    ---------------------------
009420*    BR-8.  A spot check against the Revenue GL
009430*    Account table - flags a charge category that
009440*    points at an account the table does not carry.
009450*
009460     MOVE     "N"  TO  WS-GL-FOUND-SW.
009470     PERFORM  DD096-SCAN-GL-TABLE
009480              VARYING  WS-GL-SUB  FROM  1  BY  1
009490              UNTIL    WS-GL-SUB  >  WS-GL-ENTRIES  OR  WS-GL-FOUND.
009500     IF       NOT WS-GL-FOUND
009510              DISPLAY RF009 FARE-GL-ACCT-NO.
009520*
009530 DD096-SCAN-GL-TABLE.
009540     IF       WS-GL-ACCT-NO (WS-GL-SUB)  =  FARE-GL-ACCT-NO
009550              MOVE  "Y"  TO  WS-GL-FOUND-SW.
009560*
009570 MAIN-EXIT.
009580     EXIT     PROGRAM.
