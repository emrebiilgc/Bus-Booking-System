000010*****************************************************
000020*                                                   *
000030*   MERIDIAN COACHWAYS LTD.      DATA PROCESSING    *
000040*                                                   *
000050*   Copybook  -  wsrssvtx                           *
000060*   Service Tax Record                              *
000070*                                                   *
000080*****************************************************
000090*
000100*   Service tax is banded by zone because the five
000110*   service zones set their own cut-offs - zone 1 is
000120*   the home terminal zone, zones 2-5 are the away
000130*   zones, furthest first.
000140*
000150*     Sequential file.
000160*
000170*   File size 612 bytes.
000180*
000190*   THESE FIELD DEFINITIONS WILL NEED CHANGING
000200*
000210*   History.
000220*   --------
000230*   30/10/86  RJD  Created.
000240*   08/05/97  MCK  SVTX-Num-Bands added - not every zone
000250*                  uses all 15 cutoffs.
000260*   21/02/99  SAP  Y2K sweep - no date fields here, no
000270*                  change required.
000280*   16/10/14  BDL  Flat-fee-amount confirmed still in
000290*                  use for zone 1 short-hop fares.
000292*   10/08/26  KRO  Spare FILLER added, record widened
000294*                  to 612 bytes.                             CR2471
000300*
000310 01  RS-SERVICE-TAX-RECORD.
000320     03  SVTX-FLAT-FEE-AMOUNT     PIC 9(6)      COMP.
000330     03  SVTX-NUM-BANDS           PIC 9(6)      COMP.
000340     03  SVTX-ZONE                              COMP-3  OCCURS 5.
000350         05  SVTX-BAND-CUTOFF     PIC S9(5)V99          OCCURS 15.
000360         05  SVTX-BAND-PCT        PIC S9(5)V99          OCCURS 15.
000365     03  FILLER                   PIC X(04).
