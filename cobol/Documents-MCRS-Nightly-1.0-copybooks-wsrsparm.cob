000010*****************************************************
000020*                                                   *
000030*   MERIDIAN COACHWAYS LTD.      DATA PROCESSING    *
000040*                                                   *
000050*   Copybook  -  wsrsparm                           *
000060*   System Control Record                           *
000070*   Uses RRN = 1                                     *
000080*                                                   *
000090*****************************************************
000100*
000110*   File size 624 bytes padded to 1024 by filler.
000120*
000130*   PR1-Block holds the company identification and the
000140*   system-wide defaults set once at installation time.
000150*   PR2-Block holds the run counters rs000 reads and
000160*   updates every processing night - apply numbers, the
000170*   last booking number issued, and the three annual
000180*   return flags the traffic manager's office asks for.
000190*
000200*   THESE FIELD DEFINITIONS MAY NEED CHANGING
000210*
000220*   History.
000230*   --------
000240*   13/10/85  RJD  Created.
000250*   19/11/91  MCK  PR2 fields embedded in PR1 area moved
000260*                  out to PR2 record, same overall size.
000270*   21/02/99  SAP  Y2K sweep - all PR2 dates widened
000280*                  from YYMMDD to CCYYMMDD, PR2-Year and
000290*                  PR2-Year-Next widened to CCYY.
000300*   30/06/09  BDL  PR1-Tax-ID added to carry our GST
000310*                  registration number - x(24) as the
000320*                  format was not settled at the time.
000330*   14/03/17  JNF  PR2 counter fields changed from PIC X
000340*                  flags to BINARY-SHORT UNSIGNED.
000350*   02/05/24  KRO  PR2-Last-Ticket-No widened to 9(15)
000360*                  ahead of the new ticket-stock roll.        CR2455
000370*
000380 01  RS-PARAM1-RECORD.
000390     03  RS-PR1-BLOCK.
000400         05  RS-PR1-COMPANY-DATA.
000410             07  RS-PR1-CO-NAME         PIC X(60).
000420             07  RS-PR1-TRADE-NAME      PIC X(32).
000430             07  RS-PR1-CO-ADDRESS-1    PIC X(32).
000440             07  RS-PR1-CO-ADDRESS-2    PIC X(32).
000450             07  RS-PR1-CO-ADDRESS-3    PIC X(32).
000460             07  RS-PR1-CO-ADDRESS-4    PIC X(32).
000470             07  RS-PR1-CO-POST-CODE.
000480                 09  RS-PR1-CO-ZIP      PIC X(10).
000490                 09  RS-PR1-CO-STATE    PIC XX.
000500             07  RS-PR1-CO-PHONE        PIC X(12).
000510             07  RS-PR1-CO-EMAIL        PIC X(30).
000520             07  RS-PR1-TAX-ID          PIC X(24).
000530*
000540         05  RS-PR1-OFFSET-CASH-ACCT    BINARY-CHAR UNSIGNED.
000550         05  RS-PR1-DFLT-GROSS-ACCT     BINARY-CHAR UNSIGNED.
000560         05  RS-PR1-DFLT-COMM-ACCT      BINARY-CHAR UNSIGNED.
000570         05  RS-PR1-MAX-COMM-ACCTS      BINARY-CHAR UNSIGNED.
000580*
000590         05  RS-PR1-MIN-FARE            PIC 9(5)V99  COMP-3.
000600         05  RS-PR1-VOID-TICKET-AMT     PIC 9(5)V99  COMP-3.
000610*
000620         05  RS-PR1-PEAK-SURCHG-FACTOR  PIC 9(5)V99  COMP-3.
000630         05  RS-PR1-HOLIDAY-SURCHG-FACTOR
000640                                        PIC 9(5)V99  COMP-3.
000650         05  RS-PR1-MAX-FARE-FACTOR     PIC 9(5)V99  COMP-3.
000660         05  RS-PR1-DFLT-FARE-RATE      PIC 9(5)V99  COMP-3.
000670         05  RS-PR1-DFLT-LOYALTY-RATE   PIC 9(5)V99  COMP-3.
000680         05  RS-PR1-DFLT-CANCEL-RATE    PIC 9(5)V99  COMP-3.
000690         05  RS-PR1-DFLT-NORMAL-SEATS   PIC 9(5)V99  COMP-3.
000700*
000710         05  RS-PR1-LAST-DAY-TRAVEL-PER PIC 9(8).
000720         05  RS-PR1-VOID-TCKTS-OVER-MAX PIC X.
000730         05  RS-PR1-TAX-EXCLUSION-TYPE  PIC 9.
000740         05  RS-PR1-TICKET-PRINT-USED   PIC X.
000750         05  RS-PR1-TICKET-HIST-USED    PIC X.
000760         05  RS-PR1-ONE-WAY-USED        PIC X.
000770         05  RS-PR1-RETURN-USED         PIC X.
000780         05  RS-PR1-GROUP-USED          PIC X.
000790         05  RS-PR1-CHARTER-USED        PIC X.
000800         05  RS-PR1-ROUTE-CODE-USED     PIC X.
000810         05  RS-PR1-GL-USED             PIC X.
000820         05  RS-PR1-GST-REG-USED        PIC X.
000830         05  RS-PR1-DFLT-TRIP-TYPE      PIC X.
000840         05  RS-PR1-COMMISSION-USED     PIC X.
000850         05  RS-PR1-CURRENCY-SIGN       PIC X.
000860         05  RS-PR1-OS-DELIMITER        PIC X.
000870         05  RS-PR1-DEBUGGING           PIC X.
000880         05  RS-PR1-HARD-DELETE         PIC X.
000890*
000900         05  RS-PR1-DFLT-SEAT-TYPE      PIC X.
000910         05  RS-PR1-FARE-CLASS-NAME     PIC X(15)  OCCURS 4.
000920         05  RS-PR1-FED-REG-ID          PIC X(15).
000930         05  RS-PR1-STATE-REG-ID        PIC X(15).
000940         05  RS-PR1-LOCAL-REG-ID        PIC X(15).
000950         05  RS-PR1-DATE-FORMAT         PIC 9.
000960         05  RS-PR1-SYSTEM-DATE.
000970             07  RS-PR1-SYS-DATE-MO     PIC 99.
000980             07  RS-PR1-SYS-DATE-DY     PIC 99.
000990             07  RS-PR1-SYS-DATE-YR     PIC 9(4).
001000         05  RS-PR1-PAGE-LINES-P       PIC 99.
001010         05  RS-PR1-PAGE-LINES-L       PIC 99.
001020         05  RS-PR1-PAGE-WIDTH-P       PIC 999.
001030         05  RS-PR1-PAGE-WIDTH-L       PIC 999.
001040         05  RS-PR1-USER-PROG-USED     PIC X.
001050         05  RS-PR1-USER-PROG          PIC X(8).
001060         05  RS-PR1-USER-PROG-DESC     PIC X(20).
001070         05  RS-PR1-MAX-CHARGE-CATS    BINARY-CHAR.
001080         05  RS-PR1-MAX-CONCESSION-GRPS BINARY-CHAR.
001090         05  RS-PR1-MAX-CONCESSION-CATS BINARY-CHAR.
001100         05  RS-PR1-MAX-DISC-ENTRIES   BINARY-CHAR.
001110         05  RS-PR1-LO-CHARGE-CHK-CAT  BINARY-CHAR.
001120         05  RS-PR1-HI-CHARGE-CHK-CAT  BINARY-CHAR.
001130         05  RS-PR1-LO-FARE-CHK-CAT    BINARY-CHAR.
001140         05  RS-PR1-HI-FARE-CHK-CAT    BINARY-CHAR.
001150         05  RS-PR1-MAX-SYS-CHARGES    BINARY-CHAR.
001160*
001170         05  RS-PR1-PRINT-SPOOL-NAME   PIC X(48).
001180         05  RS-PR1-PRINT-SPOOL-NAME2  PIC X(48).
001190         05  RS-PR1-PRINT-SPOOL-NAME3  PIC X(48).
001200*
001210     03  RS-PR2-BLOCK.
001220         05  RS-PR2-YEAR                PIC 9(4).
001230         05  RS-PR2-YEAR-NEXT           PIC 9(4).
001240         05  RS-PR2-LAST-REGISTER-APPLY-NO PIC 9(4).
001250         05  RS-PR2-LAST-MANIFEST-APPLY-NO PIC 9(4).
001260         05  RS-PR2-TRXN-BATCH-NO       PIC 9(4).
001270         05  RS-PR2-LAST-DAY-LAST-WEEK PIC 9(8).
001280         05  RS-PR2-LAST-DAY-LAST-BIWEEK PIC 9(8).
001290         05  RS-PR2-LAST-DAY-LAST-SEASON PIC 9(8).
001300         05  RS-PR2-LAST-DAY-LAST-MONTH PIC 9(8).
001310         05  RS-PR2-RUN-DATE            PIC 9(8).
001320         05  RS-PR2-LAST-BOOKING-NO     PIC 9(8)   COMP.
001330         05  RS-PR2-NO-ACTIVE-BOOKINGS  BINARY-SHORT UNSIGNED.
001340         05  RS-PR2-NO-BOOKINGS         BINARY-SHORT UNSIGNED.
001350         05  RS-PR2-NO-OF-REGISTER-RUNS BINARY-SHORT UNSIGNED.
001360         05  RS-PR2-NO-OF-MANIFEST-RUNS BINARY-SHORT UNSIGNED.
001370         05  RS-PR2-JUST-CLOSED-YEAR    BINARY-SHORT UNSIGNED.
001380         05  RS-PR2-NO-GL-ACCTS         BINARY-CHAR  UNSIGNED.
001390         05  RS-PR2-GST-RETURN-PRINTED  PIC X.
001400         05  RS-PR2-QTRLY-RETURN-PRINTED PIC X.
001410         05  RS-PR2-ANNUAL-RETURN-PRINTED PIC X.
001420         05  RS-PR2-LAST-Q-ENDED        PIC 9.
001430         05  RS-PR2-LAST-TICKET-NO      PIC 9(15).
001440*
001450     03  FILLER                         PIC X(260).
