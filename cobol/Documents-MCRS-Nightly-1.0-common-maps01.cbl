000010*****************************************************
000020*                                                   *
000030*   B O O K I N G   R E F / N A M E   E N C O D E R  *
000040*                                                   *
000050*****************************************************
000060 IDENTIFICATION          DIVISION.
000070*
000080 PROGRAM-ID.             MAPS01.
000090 AUTHOR.                 R J DUNNE.
000100 INSTALLATION.           MERIDIAN COACHWAYS LTD.
000110 DATE-WRITTEN.           10/11/1985.
000120 DATE-COMPILED.
000130 SECURITY.               COMPANY CONFIDENTIAL.
000140*
000150*    Generates the printed booking-reference check
000160*    pattern (Ref-Code) from the ticket receipt number,
000170*    and generates Psgr-Name-Key, a scrambled lookup
000180*    key built from the passenger's name, used to catch
000190*    near-duplicate bookings keyed under a misspelling.
000200*
000210*    History.
000220*    --------
000230*    10/11/85  RJD  Created.
000240*    14/06/89  RJD  Ref-Code widened from three to four
000250*                   characters after the counter staff
000260*                   complained three did not catch
000270*                   enough transposition errors.
000280*    03/09/94  MCK  Psgr-Name-Key encoder added for the
000290*                   new duplicate-passenger check run
000300*                   nightly by rsfare.
000310*    18/02/99  SAP  Y2K sweep - no date fields in this
000320*                   program, no change required.
000330*    22/07/06  TOW  Lower-case alphabet table added so
000340*                   a name keyed in lower case still
000350*                   scrambles the same as upper case.
000360*    11/03/15  BDL  Comment tidy, no logic change.
000370*    29/09/23  KRO  Recompiled under the MCRS source
000380*                   tree, no logic change.                    CR2401
000390*
000400 ENVIRONMENT             DIVISION.
000410*
000420 CONFIGURATION           SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450*
000460 DATA                    DIVISION.
000470*
000480 WORKING-STORAGE SECTION.
000490*
000500 01  WS-DATA.
000510     03  ALPHA               PIC X(26)  VALUE
000520         "CKQUAELSMWYIZJRPBXFVGNODTH".
000530     03  FILLA1  REDEFINES  ALPHA.
000540         05  AR1             PIC X  OCCURS 26 INDEXED BY XX.
000550     03  ALOWER              PIC X(26)  VALUE
000560         "ckquaelsmwyizjrpbxfvgnodth".
000570     03  FILLER  REDEFINES  ALOWER.
000580         05  AR1-L           PIC X  OCCURS 26 INDEXED BY A.
000590*
000600     03  REF-CODE-INPUT.
000610         05  AR2             PIC X  OCCURS 4.
000620     03  REF-CODE-OUTPUT.
000630         05  AR3             PIC X  OCCURS 4.
000635     03  REF-CODE-OUTPUT-CHK REDEFINES REF-CODE-OUTPUT.
000636         05  REF-CHK-DIGIT   PIC X.
000637         05  FILLER          PIC X(3).
000640*
000650     03  PSGR-NAME-INPUT.
000660         05  AR4             PIC X  OCCURS 32.
000670     03  PSGR-NAME-OUTPUT.
000680         05  AR5             PIC X  OCCURS 32.
000690*
000700 77  Q                       PIC S9(5)  COMP.
000710 77  Y                       PIC S9(5)  COMP.
000720 77  Z                       PIC S9(5)  COMP.
000730 77  BASE                    PIC S9(5)  COMP.
000740*
000750 LINKAGE SECTION.
000760*
000770 01  MAPS01-WS.
000780     03  MAPS01-FUNCTION         PIC X.
000790         88  MAPS01-ENCODE-REF       VALUE "R".
000800         88  MAPS01-ENCODE-NAME      VALUE "N".
000810     03  REF-CODE                PIC X(4).
000820     03  PSGR-NAME               PIC X(32).
000830*
000840 PROCEDURE DIVISION  USING  MAPS01-WS.
000850*
000860 AA000-MAIN SECTION.
000870*    -------------
000880     IF       NOT  MAPS01-ENCODE-REF
000890              GO TO  ENCODE-NAME.
000900*
000910 ENCODE-REF.
000920     MOVE     REF-CODE  TO  REF-CODE-INPUT.
000930     MOVE     1  TO  Y.
000940*
000950 LOOP.
000960     SET      XX TO  1.
000970     SEARCH   AR1  AT END  GO TO  TEST-LOWER
000980                   WHEN  AR1 (XX) = AR2 (Y)
000990                   SET A TO XX
001000                   GO TO  SET-BASE.
001010*
001020 TEST-LOWER.
001030     SET      A  TO  1.
001040     SEARCH   AR1-L  AT END  GO TO  RETURN-TO-LOOP
001050                     WHEN  AR1-L (A) = AR2 (Y)
001060                     GO TO  SET-BASE.
001070*
001080 SET-BASE.
001090     MULTIPLY Y  BY  Y  GIVING  BASE.
001100     ADD      3  TO  BASE.
001110*
001120     SET      Z  TO  A.
001130     ADD      BASE  TO  Z.
001140     SUBTRACT 26  FROM  Z.
001150*
001160     IF       Z  <  1
001170              MULTIPLY  Z  BY  -1  GIVING  Z.
001180*
001190     SUBTRACT Y  FROM  5  GIVING  Q.
001200     IF       Z  NOT = ZERO
001210              MOVE  AR1 (Z)  TO  AR3 (Q)
001220     ELSE
001230              MOVE  SPACE    TO  AR3 (Q).
001240*
001250 RETURN-TO-LOOP.
001260     ADD      1  TO  Y.
001270     IF       Y  <   5    GO TO  LOOP.
001280*
001290     MOVE     REF-CODE-OUTPUT  TO  REF-CODE.
001300     GO       TO MAIN-EXIT.
001310*
001320 ENCODE-NAME.
001330     MOVE     PSGR-NAME  TO  PSGR-NAME-INPUT.
001340     MOVE     1  TO  Y.
001350*
001360 LOOP-N.
001370     SET      XX TO  1.
001380     SEARCH   AR1  AT END  GO TO  TEST-LOWER-N
001390                   WHEN  AR1 (XX) = AR4 (Y)
001400                   SET A TO XX
001410                   GO TO  SET-BASE-N.
001420*
001430 TEST-LOWER-N.
001440     SET      A  TO  1.
001450     SEARCH   AR1-L  AT END  GO TO  RETURN-TO-LOOP-N
001460                     WHEN  AR1-L (A) = AR4 (Y)
001470                     GO TO  SET-BASE-N.
001480*
001490 SET-BASE-N.
001500     ADD      Y  51  GIVING  BASE.
001510     DIVIDE   BASE  BY  Y  GIVING  BASE  ROUNDED.
001520*
001530     IF       BASE  >  25
001540              SUBTRACT  26  FROM  BASE.
001550*
001560     SET      Z  TO  A.
001570     ADD      BASE  TO  Z.
001580     SUBTRACT 27  FROM  Z.
001590*
001600     IF       Z  <  1
001610              MULTIPLY  Z  BY  -1  GIVING  Z.
001620*
001630     IF       Z  >  26
001640              SUBTRACT  26  FROM  Z.
001650*
001660     IF       Z  NOT = ZERO
001670              MOVE  AR1 (Z)  TO  AR5 (Y)
001680     ELSE
001690              MOVE  SPACE    TO  AR5 (Y).
001700*
001710 RETURN-TO-LOOP-N.
001720     ADD      1  TO  Y.
001730     IF       Y  <  32
001740              GO TO  LOOP-N.
001750*
001760     MOVE     PSGR-NAME-OUTPUT  TO  PSGR-NAME.
001770*
001780 MAIN-EXIT.   EXIT PROGRAM.
001790*            ************
