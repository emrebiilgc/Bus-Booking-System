000010*****************************************************
000020*                                                   *
000030*   MERIDIAN COACHWAYS LTD.      DATA PROCESSING    *
000040*                                                   *
000050*   Copybook  -  wsrsdisc                           *
000060*   Senior / Student Discount Band Record            *
000070*                                                   *
000080*****************************************************
000090*
000100*   Deliberately NOT shaped like wsrsstax/wsrssvtx -
000110*   concession discount does not band on fare value,
000120*   it bands on concession category (senior, student,
000130*   child, military, group) and within each category
000140*   gives a different percentage per fare-class tier.
000150*
000160*     Sequential file.
000170*
000180*   File size 380 bytes.
000190*
000200*   THESE FIELD DEFINITIONS WILL NEED CHANGING
000210*
000220*   History.
000230*   --------
000240*   30/10/86  RJD  Created - flat senior/student rates
000250*                  only, no fare-class breakdown.
000260*   14/09/98  MCK  Reworked to one row per concession
000270*                  category with a rate per fare-class
000280*                  tier, after marketing asked for a
000290*                  lower sleeper-class discount.
000300*   21/02/99  SAP  Y2K sweep - no date fields here, no
000310*                  change required.
000320*   08/12/16  BDL  Disc-Cap-Amt added - the discount
000330*                  may not reduce the fare below the
000340*                  route's minimum fare.
000350*
000360 01  RS-DISCOUNT-RECORD.
000370     03  DISC-NUM-CATEGORIES      PIC 9(6)      COMP.
000380     03  DISC-CONCESSION-CATEGORY              COMP-3  OCCURS 5.
000390         05  DISC-MIN-AGE         PIC 9(3).
000400         05  DISC-CAP-AMT         PIC 9(5)V99.
000410         05  DISC-FARE-CLASS-PCT  PIC S9(3)V99          OCCURS 4.
000420     03  FILLER                   PIC X(06).
