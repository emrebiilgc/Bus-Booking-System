000010*****************************************************
000020*                                                   *
000030*   MERIDIAN COACHWAYS LTD.      DATA PROCESSING    *
000040*                                                   *
000050*   Copybook  -  wsrstckt                           *
000060*   Ticket / Receipt Record  +  Batch Header         *
000070*                                                   *
000080*****************************************************
000090*
000100*   One Tckt record is written by rsfare for every
000110*   booking transaction it posts (new booking,
000120*   amendment or cancellation refund) and is read
000130*   back, keyed against the Booking Master, by
000140*   rsrgstr to print the Daily Booking Register.
000150*
000160*   Tckt-Amt occurs 16 times so that a single ticket
000170*   can carry base fare, state tax, service tax, toll,
000180*   discount and still have room to grow.
000190*
000200*   History.
000210*   --------
000220*   21/10/85  RJD  Created.
000230*   02/12/94  MCK  Tckt-Ref added - 6 character printed
000240*                  reference, checked by maps09.
000250*   08/02/99  SAP  Y2K sweep - Tckt-Amt table is not
000260*                  date bearing, no change required.
000270*   15/06/13  BDL  Batch header dates widened to
000280*                  CCYYMMDD to match the rest of MCRS.
000290*   27/09/22  KRO  Tckt-Hdr-Tickets-Printed added so
000300*                  manifprint can skip an already
000310*                  printed batch on a re-run.                 CR2390
000312*   10/08/26  KRO  Spare FILLER added below.                  CR2471
000320*
000330 01  RS-TCKT-RECORD.
000340     03  TCKT-BOOKING-NO     PIC 9(7).
000350     03  TCKT-FARE-CLASS     PIC X.
000360     03  TCKT-REF            PIC X(06).
000370     03  TCKT-RECEIPT-NO     PIC 9(6)      COMP.
000380     03  TCKT-AMT            PIC S9(5)V99  COMP-3
000390                             OCCURS 16.
000395     03  FILLER              PIC X(04).
000400*
000410 01  RS-TCKT-HDR-RECORD.
000420     03  TCKT-HDR-NO               PIC 9(7).
000430     03  TCKT-HDR-FARE-CLASS       PIC X.
000440     03  TCKT-HDR-APPLY-NO         PIC 9(4)   COMP.
000450     03  TCKT-HDR-RUN-DATE         PIC 9(8)   COMP.
000460     03  TCKT-HDR-FROM-TRAVEL-DATE PIC 9(8)   COMP.
000470     03  TCKT-HDR-TO-TRAVEL-DATE   PIC 9(8)   COMP.
000480     03  TCKT-HDR-REGISTER-PRINTED PIC X.
000490     03  TCKT-HDR-TICKETS-PRINTED  PIC X.
000500     03  FILLER                    PIC X(51).
