000010*****************************************************
000020*                                                   *
000030*   MERIDIAN COACHWAYS LTD.      DATA PROCESSING    *
000040*                                                   *
000050*   Copybook  -  wsrsstax                           *
000060*   State Tax Record                                *
000070*                                                   *
000080*****************************************************
000090*
000100*   Fare-value bands for the five states MCRS boards
000110*   passengers in.  Boarding state, not destination
000120*   state, decides which band applies - that is the
000130*   rule the state comptroller's office gave us.
000140*
000150*     Sequential file.
000160*
000170*   File size 612 bytes.
000180*
000190*   THESE FIELD DEFINITIONS WILL NEED CHANGING
000200*
000210*   History.
000220*   --------
000230*   30/10/86  RJD  Created.
000240*   11/07/97  MCK  Stax-Num-Bands added - not every
000250*                  state uses all 15 cutoffs.
000260*   19/02/99  SAP  Y2K sweep - no date fields here, no
000270*                  change required.
000280*   03/09/15  BDL  Flat-fee-amount confirmed still in
000290*                  use below the lowest fare band.
000292*   10/08/26  KRO  Spare FILLER added, record widened
000294*                  to 612 bytes.                             CR2471
000300*
000310 01  RS-STATE-TAX-RECORD.
000320     03  STAX-FLAT-FEE-AMOUNT     PIC 9(6)      COMP.
000330     03  STAX-NUM-BANDS           PIC 9(6)      COMP.
000340     03  STAX-STATE                             COMP-3  OCCURS 5.
000350         05  STAX-BAND-CUTOFF     PIC S9(5)V99          OCCURS 15.
000360         05  STAX-BAND-PCT        PIC S9(5)V99          OCCURS 15.
000365     03  FILLER                   PIC X(04).
