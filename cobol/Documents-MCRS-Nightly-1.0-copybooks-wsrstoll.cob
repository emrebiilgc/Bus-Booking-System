000010*****************************************************
000020*                                                   *
000030*   MERIDIAN COACHWAYS LTD.      DATA PROCESSING    *
000040*                                                   *
000050*   Copybook  -  wsrstoll                           *
000060*   Toll Tax Record                                 *
000070*                                                   *
000080*****************************************************
000090*
000100*   Highway-authority toll levied on routes that use
000110*   a toll road or bridge.  Unlike the state/service
000120*   tax tables this one is banded by distance, not by
000130*   fare value, because the toll authorities bill by
000140*   the mile regardless of what the passenger paid.
000150*
000160*   File size 140 bytes.
000170*
000180*   History.
000190*   --------
000200*   14/11/92  MCK  Created - split out of the state
000210*                  tax table when the Thruway toll
000220*                  authority started billing us direct.
000230*   11/03/99  SAP  Y2K sweep - no date fields here,
000240*                  no change required.
000250*   19/09/08  BDL  Added low-occupancy exemption table
000260*                  for the park-and-ride concession.
000270*   02/10/19  JNF  Widened credit table to 10 entries
000280*                  for the new multi-plaza toll pass.        CR2204
000290*
000300 01  RS-TOLL-TAX-RECORD.
000310     03  TOLL-ESTIMATED-TOLL-AMT     PIC S9(5)V99 COMP-3.
000320     03  TOLL-LOW-OCCUPANCY-EXEMPT   COMP-3 OCCURS 4.
000330         05  TOLL-EXEMPT-DISTANCE    PIC S9(5)V99.
000340     03  TOLL-STANDARD-RATE          COMP-3 OCCURS 4.
000350         05  TOLL-RATE-PER-MILE      PIC S9(5)V99.
000360     03  TOLL-PLAZA-CREDITS          COMP-3 OCCURS 10.
000370         05  TOLL-PLAZA-CREDIT       PIC S9(5)V99 OCCURS 2.
000380     03  FILLER                      PIC X(12).
