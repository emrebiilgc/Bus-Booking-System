000010*****************************************************
000020*                                                   *
000030*   MERIDIAN COACHWAYS LTD.      DATA PROCESSING    *
000040*                                                   *
000050*   Copybook  -  wsrstrav                           *
000060*   Passenger Travel History Record                 *
000070*   Uses Trav-Booking-No as key                      *
000080*                                                   *
000090*****************************************************
000100*
000110*   File size 314 bytes.
000120*
000130*   Carries one passenger's quarter-to-date and
000140*   year-to-date travel totals, used by rsfare to
000150*   decide loyalty-point awards and by rsrgstr's
000160*   control totals reconciliation.
000170*
000180*   THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*
000200*   History.
000210*   --------
000220*   09/12/86  RJD  Created.
000230*   23/07/95  MCK  Added Trav-QTD/YTD-Extras for the
000240*                  agency incentive scheme.
000250*   17/03/99  SAP  Y2K sweep - Trav-Hdr-Last-To-Date
000260*                  widened from YYMMDD to CCYYMMDD.
000270*   04/06/20  JNF  Trav-QTD/YTD-Commission-Paid added
000280*                  when agent commission tracking
000290*                  moved from the Booking Master to
000300*                  history.
000310*
000320 01  RS-TRAVEL-HIST-RECORD.
000330     03  TRAV-BOOKING-NO               PIC 9(7)   COMP.
000340     03  TRAV-QTD                                 COMP-3.
000350         05  TRAV-QTD-BASE-FARE        PIC 9(7)V99.
000360         05  TRAV-QTD-INSURANCE-PREM   PIC 9(7)V99.
000370         05  TRAV-QTD-LOYALTY-REDEEMED PIC 9(7)V99.
000380         05  TRAV-QTD-RESERVATION-FEE  PIC 9(7)V99.
000390         05  TRAV-QTD-GRATUITY         PIC 9(7)V99.
000400         05  TRAV-QTD-NET-PAID         PIC 9(7)V99.
000410         05  TRAV-QTD-DISCOUNT         PIC 9(7)V99.
000420         05  TRAV-QTD-STATE-TAX        PIC 9(7)V99.
000430         05  TRAV-QTD-SERVICE-TAX      PIC 9(7)V99.
000440         05  TRAV-QTD-TOLL             PIC 9(7)V99.
000450         05  TRAV-QTD-COMMISSION-PAID  PIC 9(7)V99.
000460         05  TRAV-QTD-GST              PIC 9(7)V99.
000470         05  TRAV-QTD-CANCEL-FEE       PIC 9(7)V99.
000480         05  TRAV-QTD-SYS-CHARGES      PIC 9(7)V99  OCCURS 5.
000490         05  TRAV-QTD-CONCESSION-GIVEN PIC 9(7)V99  OCCURS 3.
000500         05  TRAV-QTD-TRIPS-BY-CLASS   PIC 9(7)V99  OCCURS 4.
000510         05  TRAV-QTD-OTHER-CHARGES    PIC 9(7)V99.
000520         05  TRAV-QTD-EXTRAS           PIC 9(7)V99  OCCURS 5.
000530     03  TRAV-YTD                                 COMP-3.
000540         05  TRAV-YTD-BASE-FARE        PIC 9(7)V99.
000550         05  TRAV-YTD-INSURANCE-PREM   PIC 9(7)V99.
000560         05  TRAV-YTD-LOYALTY-REDEEMED PIC 9(7)V99.
000570         05  TRAV-YTD-RESERVATION-FEE  PIC 9(7)V99.
000580         05  TRAV-YTD-GRATUITY         PIC 9(7)V99.
000590         05  TRAV-YTD-NET-PAID         PIC 9(7)V99.
000600         05  TRAV-YTD-DISCOUNT         PIC 9(7)V99.
000610         05  TRAV-YTD-STATE-TAX        PIC 9(7)V99.
000620         05  TRAV-YTD-SERVICE-TAX      PIC 9(7)V99.
000630         05  TRAV-YTD-TOLL             PIC 9(7)V99.
000640         05  TRAV-YTD-COMMISSION-PAID  PIC 9(7)V99.
000650         05  TRAV-YTD-GST              PIC 9(7)V99.
000660         05  TRAV-YTD-CANCEL-FEE       PIC 9(7)V99.
000670         05  TRAV-YTD-SYS-CHARGES      PIC 9(7)V99  OCCURS 5.
000680         05  TRAV-YTD-CONCESSION-GIVEN PIC 9(7)V99  OCCURS 3.
000690         05  TRAV-YTD-TRIPS-BY-CLASS   PIC 9(7)V99  OCCURS 4.
000700         05  TRAV-YTD-OTHER-CHARGES    PIC 9(7)V99.
000710         05  TRAV-YTD-EXTRAS           PIC 9(7)V99  OCCURS 5.
000720     03  FILLER                        PIC X(4).
000730*
000740*   IS this header record still needed ?
000750*
000760 01  RS-TRAVEL-HIST-HEADER.
000770     03  TRAV-HDR-NO                   PIC 9(7)   COMP.
000780     03  TRAV-HDR-LAST-TO-DATE         PIC 9(8)   COMP.
000790     03  FILLER                        PIC X(320).
