000010*****************************************************
000020*                                                   *
000030*         DATE VALIDATION AND CONVERSION            *
000040*                                                   *
000050*****************************************************
000060 IDENTIFICATION          DIVISION.
000070*
000080 PROGRAM-ID.             MAPS04.
000090 AUTHOR.                 R J DUNNE.
000100 INSTALLATION.           MERIDIAN COACHWAYS LTD.
000110 DATE-WRITTEN.           10/11/1985.
000120 DATE-COMPILED.
000130 SECURITY.               COMPANY CONFIDENTIAL.
000140*
000150*    Converts and checks a travel date keyed as
000160*    DD/MM/CCYY and returns it packed as a plain
000170*    CCYYMMDD integer in A-Bin for storage and
000180*    comparison, or unpacks A-Bin back to DD/MM/CCYY
000190*    for display.  A-Bin returned zero means the date
000200*    failed validation (BF-1, start of day).
000210*
000220*    Deliberately does NOT use a true Julian binary
000230*    date - just CCYYMMDD packed and unpacked by hand -
000240*    so two travel dates can still be compared as is.
000250*
000260*    History.
000270*    --------
000280*    10/11/85  RJD  Created.
000290*    22/05/91  MCK  Leap-year test added - we had been
000300*                   letting 29/02 through in non leap
000310*                   years.
000320*    19/02/99  SAP  Y2K sweep - A-CCYY widened from
000330*                   two-digit year to four, A-Bin now
000340*                   CCYYMMDD throughout.
000350*    08/07/13  BDL  A-Days range check corrected to
000360*                   reject a 31st in a 30-day month.
000370*    14/03/19  JNF  Comment tidy, no logic change.
000380*    02/10/24  KRO  Recompiled under the MCRS source
000390*                   tree - no logic change, no
000400*                   intrinsic FUNCTIONs used here.               CR2401
000410*
000420 ENVIRONMENT             DIVISION.
000430*
000440 CONFIGURATION           SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470*
000480 DATA                    DIVISION.
000490*
000500 WORKING-STORAGE SECTION.
000510*
000520 01  DATE-FIELDS.
000530     03  Z                   PIC 99       BINARY.
000540     03  TEST-DATE.
000550         05  TD-CCYY.
000560             07  TD-CC       PIC 99.
000570             07  TD-YY       PIC 99.
000580         05  TD-MM           PIC 99.
000590         05  TD-DD           PIC 99.
000600     03  TEST-DATE9 REDEFINES TEST-DATE  PIC 9(8).
000610*
000620 77  DAYS-IN-MONTH           PIC 99       COMP.
000630 77  LEAP-YEAR-SW            PIC X        VALUE "N".
000640     88  LEAP-YEAR               VALUE "Y".
000641 77  CCYY-WORK               PIC 9(4)     COMP.
000642 77  LP-QUOT                 PIC 9(4)     COMP.
000643 77  LP-REM4                 PIC 99       COMP.
000644 77  LP-REM100                PIC 99      COMP.
000645 77  LP-REM400                PIC 999     COMP.
000650*
000660 LINKAGE SECTION.
000670*
000680 01  MAPS04-WS.
000690     03  A-DATE              PIC X(10).
000700     03  FILLER  REDEFINES  A-DATE.
000710         05  A-DAYS          PIC 99.
000720         05  FILLER          PIC X.
000730         05  A-MONTH         PIC 99.
000740         05  FILLER          PIC X.
000750         05  A-CCYY          PIC 9(4).
000760         05  FILLER REDEFINES A-CCYY.
000770             07  A-CC        PIC 99.
000780             07  A-YEAR      PIC 99.
000790     03  A-BIN               BINARY-LONG.
000800*
000810 PROCEDURE DIVISION USING  MAPS04-WS.
000820*
000830 AA000-MAIN SECTION.
000840*    -------------
000850*
000860*    If A-Bin entering zero or negative, validate and
000870*    pack A-Date; if A-Bin entering positive, unpack it
000880*    back out to A-Date (WS-Unpack).
000890*
000900     IF       A-BIN  >  ZERO
000910              GO TO  WS-UNPACK.
000920*
000930     MOVE     ZERO    TO  Z.
000940     INSPECT  A-DATE REPLACING ALL "." BY "/".
000950     INSPECT  A-DATE REPLACING ALL "," BY "/".
000960     INSPECT  A-DATE REPLACING ALL "-" BY "/".
000970     INSPECT  A-DATE TALLYING Z FOR ALL "/".
000980*
000990     IF       Z NOT = 2 OR
001000              A-DAYS NOT NUMERIC OR
001010              A-MONTH NOT NUMERIC OR
001020              A-CC   NOT NUMERIC OR
001030              A-DAYS < 01 OR > 31 OR
001040              A-MONTH < 01 OR > 12
001050              MOVE ZERO TO A-BIN
001060              GO TO MAIN-EXIT.
001070*
001080     MOVE     A-CC    TO TD-CC.
001090     MOVE     A-YEAR  TO TD-YY.
001100     MOVE     A-MONTH TO TD-MM.
001110     MOVE     A-DAYS  TO TD-DD.
001120*
001130     PERFORM  BB010-TEST-LEAP-YEAR.
001140     PERFORM  BB020-TEST-DAYS-IN-MONTH.
001150*
001160     IF       A-DAYS  >  DAYS-IN-MONTH
001170              MOVE ZERO TO A-BIN
001180              GO TO MAIN-EXIT.
001190*
001200*****************************************
001210*    DATE VALIDATION AND CONVERSION      *
001220*    ============================       *
001230*                                       *
001240*  Requires date input in A-Date as      *
001250*  dd/mm/ccyy and returns the date as    *
001260*      ccyymmdd in A-Bin                 *
001270*  Date errors returned as A-Bin = zero  *
001280*                                        *
001290******************************************
001300*
001310     COMPUTE  A-BIN = (TD-CC * 1000000) + (TD-YY * 10000)
001320                    + (TD-MM * 100) + TD-DD.
001330     GO       TO MAIN-EXIT.
001340*
001350 BB010-TEST-LEAP-YEAR.
001360*    -----------------
001370     MOVE     "N"  TO  LEAP-YEAR-SW.
001372     COMPUTE  CCYY-WORK = (TD-CC * 100) + TD-YY.
001374     DIVIDE   CCYY-WORK  BY  4  GIVING  LP-QUOT
001376              REMAINDER  LP-REM4.
001378     IF       LP-REM4  NOT =  ZERO
001380              GO TO  BB020-TEST-DAYS-IN-MONTH.
001382     DIVIDE   CCYY-WORK  BY  100  GIVING  LP-QUOT
001384              REMAINDER  LP-REM100.
001386     IF       LP-REM100  NOT =  ZERO
001388              MOVE  "Y"  TO  LEAP-YEAR-SW
001389              GO TO  BB020-TEST-DAYS-IN-MONTH.
001390     DIVIDE   CCYY-WORK  BY  400  GIVING  LP-QUOT
001391              REMAINDER  LP-REM400.
001392     IF       LP-REM400  =  ZERO
001393              MOVE  "Y"  TO  LEAP-YEAR-SW.
001394*
001400 BB020-TEST-DAYS-IN-MONTH.
001410*    ---------------------
001420     MOVE     31  TO  DAYS-IN-MONTH.
001430     IF       TD-MM = 04 OR 06 OR 09 OR 11
001440              MOVE 30 TO DAYS-IN-MONTH.
001450     IF       TD-MM = 02
001460              MOVE 28 TO DAYS-IN-MONTH
001470              IF LEAP-YEAR
001480                 MOVE 29 TO DAYS-IN-MONTH.
001490*
001500*****************************************
001510*   BINARY DATE CONVERSION ROUTINE       *
001520*   ==============================      *
001530*                                        *
001540*  Requires ccyymmdd input in A-Bin       *
001550*  & returns date in A-Date               *
001560*  This way dates can be compared as is   *
001570******************************************
001580*
001590 WS-UNPACK.
001600     MOVE     "00/00/0000"  TO  A-DATE.
001610     DIVIDE   A-BIN  BY  1000000  GIVING  TD-CC
001620              REMAINDER  Z.
001630     DIVIDE   Z  BY  10000  GIVING  TD-YY
001640              REMAINDER  Z.
001650     DIVIDE   Z  BY  100  GIVING  TD-MM
001660              REMAINDER  TD-DD.
001670     MOVE     TD-CCYY  TO  A-CCYY.
001680     MOVE     TD-MM    TO  A-MONTH.
001690     MOVE     TD-DD    TO  A-DAYS.
001700*
001710 MAIN-EXIT.
001720     EXIT     PROGRAM.
