000010*****************************************************
000020*                                                   *
000030*          R E S E R V A T I O N S                  *
000040*          S T A R T   O F   D A Y                  *
000050*                                                   *
000060*          This uses the System Control Record      *
000070*          for the operator's chosen date format     *
000080*                                                   *
000090*****************************************************
000100 IDENTIFICATION          DIVISION.
000110*
000120 PROGRAM-ID.             RS000.
000130 AUTHOR.                 R J DUNNE.
000140 INSTALLATION.           MERIDIAN COACHWAYS LTD.
000150 DATE-WRITTEN.           12/11/1985.
000160 DATE-COMPILED.
000170 SECURITY.               COMPANY CONFIDENTIAL.
000180*
000190*    BF-1, Start of Day.  Prompts the night-shift
000200*    operator for the processing date, in whichever of
000210*    UK, USA or International format RS-PR1-DATE-FORMAT
000220*    on the System Control Record calls for, validates
000230*    it through MAPS04 and sets RS-PR2-RUN-DATE before
000240*    chaining on to rsedit.
000250*
000260*    Called modules.     MAPS04.
000270*
000280*    Error messages used.
000290*                        RS005.
000300*
000310*    History.
000320*    --------
000330*    12/11/85  RJD  Created.
000340*    30/09/93  MCK  Support for the three date formats
000350*                   (UK, USA, Intl) added - previously
000360*                   UK format only.
000370*    19/02/99  SAP  Y2K sweep - WSA-Date widened to
000380*                   CCYYMMDD, U-Date test changed from
000390*                   six zeros to eight.
000400*    11/06/14  BDL  Chain-Menu now sets RS-PR2-RUN-DATE
000410*                   directly rather than a separate
000420*                   Run-Date working field.
000430*    08/09/21  JNF  Screen literals re-worded from
000440*                   "Payroll" to "Reservations" when
000450*                   MCRS was split off onto its own
000460*                   start-of-day chain.                       CR2401
000470*    19/05/25  KRO  Terminal-exception switches forced
000475*                   on so Esc/PgUp/PgDn/PrtSc are caught
000480*                   cleanly rather than falling through
000490*                   to the operating system.
000500*
000510 ENVIRONMENT             DIVISION.
000520*
000530 CONFIGURATION           SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560*
000570 INPUT-OUTPUT            SECTION.
000580 FILE-CONTROL.
000590*
000600 DATA                    DIVISION.
000610*
000620 FILE SECTION.
000630*
000640 WORKING-STORAGE SECTION.
000650*
000660 77  PROG-NAME               PIC X(15)  VALUE "RS000 (1.0.00)".
000670 77  SCREEN-ROW-CNT          PIC 99     COMP  VALUE 0.
000680*
000690 01  MAPS03-WS.
000700     03  U-DATE                  PIC X(10).
000710     03  U-DATE-PARTS REDEFINES U-DATE.
000720         05  U-CC                PIC 99.
000730         05  U-YY                PIC 99.
000740         05  U-MONTH             PIC 99.
000750         05  U-DAYS              PIC 99.
000760         05  FILLER              PIC X(2).
000770     03  U-BIN                   BINARY-LONG.
000780     03  DATE-FORM               PIC 9.
000790         88  DATE-UK                 VALUE 1.
000800         88  DATE-USA                VALUE 2.
000810         88  DATE-INTL               VALUE 3.
000820*
000830 01  WS-DATA.
000840     03  MENU-REPLY          PIC 9.
000850     03  WS-REPLY            PIC X.
000860     03  WSA-DATE.
000870         05  WSA-CC          PIC 99.
000880         05  WSA-YY          PIC 99.
000890         05  WSA-MM          PIC 99.
000900         05  WSA-DD          PIC 99.
000910     03  WSB-TIME.
000920         05  WSB-HH          PIC 99.
000930         05  WSB-MM          PIC 99.
000940         05  WSB-SS          PIC 99.
000950         05  FILLER          PIC XX.
000960     03  WSD-TIME.
000970         05  WSD-HH          PIC 99.
000980         05  WSD-C1          PIC X  VALUE ":".
000990         05  WSD-MM          PIC 99.
001000         05  WSD-C2          PIC X  VALUE ":".
001010         05  WSD-SS          PIC 99.
001020*
001030 01  WS-DATE-FORMATS.
001040     03  WS-SWAP             PIC XX.
001050     03  WS-DATE             PIC X(10).
001060     03  WS-UK REDEFINES WS-DATE.
001070         05  WS-DAYS         PIC XX.
001080         05  FILLER          PIC X.
001090         05  WS-MONTH        PIC XX.
001100         05  FILLER          PIC X.
001110         05  WS-YEAR         PIC X(4).
001120     03  WS-USA REDEFINES WS-DATE.
001130         05  WS-USA-MONTH    PIC XX.
001140         05  FILLER          PIC X.
001150         05  WS-USA-DAYS     PIC XX.
001160         05  FILLER          PIC X.
001170         05  FILLER          PIC X(4).
001180     03  WS-INTL REDEFINES WS-DATE.
001190         05  WS-INTL-YEAR    PIC X(4).
001200         05  FILLER          PIC X.
001210         05  WS-INTL-MONTH   PIC XX.
001220         05  FILLER          PIC X.
001230         05  WS-INTL-DAYS    PIC XX.
001240*
001250 01  ERROR-MESSAGES.
001260     03  RS005               PIC X(18)  VALUE "RS005 Invalid Date".
001270*
001280 01  ERROR-CODE              PIC 999.
001290*
001300 LINKAGE SECTION.
001310*
001320 01  TO-DAY                  PIC X(10).
001330 COPY "wsrsfdef.cob".
001340 COPY "wsrscall.cob".
001350 COPY "wsrsparm.cob".
001360*
001370 PROCEDURE DIVISION  USING  WS-CALLING-DATA
001380                           RS-PARAM1-RECORD
001390                           TO-DAY
001400                           RS-FILE-DEFS.
001410*
001420 AA000-MAIN SECTION.
001430*    -------------
001440     SET      ENVIRONMENT "COB_SCREEN_EXCEPTIONS" TO "Y".
001450     SET      ENVIRONMENT "COB_SCREEN_ESC" TO "Y".
001460*
001470     MOVE     TO-DAY TO U-DATE.
001480*
001490     ACCEPT   WSA-DATE FROM DATE YYYYMMDD.
001500     IF       WSA-DATE NOT = "00000000"
001510              MOVE WSA-CC TO U-CC
001520              MOVE WSA-YY TO U-YY
001530              MOVE WSA-MM TO U-MONTH
001540              MOVE WSA-DD TO U-DAYS.
001550*
001560     MOVE     U-DATE  TO  TO-DAY.
001570*
001580     DISPLAY  "Meridian Coachways -" AT 0101 WITH FOREGROUND-COLOR 2
001590                                               ERASE EOS.
001600     DISPLAY  PROG-NAME   AT 0301 WITH FOREGROUND-COLOR 2.
001610     DISPLAY  "Reservations  Start Of Day" AT 0333 WITH
001620              FOREGROUND-COLOR 2.
001630*
001640     ACCEPT   WSB-TIME FROM TIME.
001650     IF       WSB-TIME NOT = "00000000"
001660              MOVE WSB-HH TO WSD-HH
001670              MOVE WSB-MM TO WSD-MM
001680              MOVE WSB-SS TO WSD-SS
001690              DISPLAY "at " AT 0360 WITH FOREGROUND-COLOR 2
001700              DISPLAY WSD-TIME AT 0363 WITH FOREGROUND-COLOR 2.
001710*
001720 BB010-DATE-ENTRY.
001730*    ----------------
001740     IF       RS-PR1-DATE-FORMAT NOT > ZERO AND < 4
001750              MOVE 1 TO RS-PR1-DATE-FORMAT.
001760     MOVE     RS-PR1-DATE-FORMAT TO DATE-FORM.
001770*
001780*    Convert from UK to the operator's chosen form
001790*
001800     IF       DATE-UK OR DATE-USA
001810              MOVE "/" TO WS-DATE (3:1)
001820                          WS-DATE (6:1)
001830     END-IF
001840     IF       DATE-USA
001850              MOVE U-DATE TO WS-DATE
001860              MOVE WS-DAYS TO WS-SWAP
001870              MOVE WS-MONTH TO WS-DAYS
001880              MOVE WS-SWAP TO WS-MONTH
001890              MOVE WS-DATE TO U-DATE
001900     END-IF
001910     IF       DATE-INTL
001920              MOVE "ccyy/mm/dd" TO WS-DATE
001930              MOVE U-DATE (7:4) TO WS-INTL-YEAR
001940              MOVE U-DATE (4:2) TO WS-INTL-MONTH
001950              MOVE U-DATE (1:2) TO WS-INTL-DAYS
001960              MOVE WS-DATE TO U-DATE
001970     END-IF.
001980*
001990     IF       DATE-UK
002000              DISPLAY "Enter today's date as dd/mm/yyyy - [ ]"
002010                      AT 0812 WITH FOREGROUND-COLOR 2.
002020     IF       DATE-USA
002030              DISPLAY "Enter today's date as mm/dd/yyyy - [ ]"
002040                      AT 0812 WITH FOREGROUND-COLOR 2.
002050     IF       DATE-INTL
002060              DISPLAY "Enter today's date as yyyy/mm/dd - [ ]"
002070                      AT 0812 WITH FOREGROUND-COLOR 2.
002080     DISPLAY  U-DATE AT 0847 WITH FOREGROUND-COLOR 3.
002090     ACCEPT   U-DATE AT 0847 WITH FOREGROUND-COLOR 3 UPDATE.
002100*
002110*    Convert back to the standard - UK - form
002120*
002130     IF       DATE-USA
002140              MOVE U-DATE   TO WS-DATE
002150              MOVE WS-DAYS  TO WS-SWAP
002160              MOVE WS-MONTH TO WS-DAYS
002170              MOVE WS-SWAP  TO WS-MONTH
002180              MOVE WS-DATE  TO U-DATE
002190     END-IF
002200     IF       DATE-INTL
002210              MOVE "dd/mm/ccyy" TO WS-DATE
002220              MOVE U-DATE (1:4) TO WS-YEAR
002230              MOVE U-DATE (6:2) TO WS-MONTH
002240              MOVE U-DATE (9:2) TO WS-DAYS
002250              MOVE WS-DATE      TO U-DATE
002260     END-IF.
002270*
002280     MOVE     ZERO  TO  U-BIN.
002290     CALL     "MAPS04"  USING  MAPS03-WS.
002300*
002310     IF       U-BIN = ZERO
002320              DISPLAY RS005  AT 0860 WITH FOREGROUND-COLOR 4
002330              GO TO  BB010-DATE-ENTRY
002340     ELSE
002350              DISPLAY " " AT 0860 WITH ERASE EOL.
002360*
002370 CHAIN-MENU.
002380     MOVE     U-BIN  TO  RS-PR2-RUN-DATE.
002390     MOVE     U-DATE TO  TO-DAY.
002400     MOVE     ZERO   TO  WS-TERM-CODE.
002410*
002420 MAIN-EXIT.
002430     EXIT     PROGRAM.
