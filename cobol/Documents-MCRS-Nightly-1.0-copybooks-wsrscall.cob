000010*****************************************************
000020*                                                   *
000030*   MERIDIAN COACHWAYS LTD.      DATA PROCESSING    *
000040*                                                   *
000050*   Copybook  -  wsrscall                           *
000060*   Inter-Program Call Linkage Work Area            *
000070*                                                   *
000080*****************************************************
000090*
000100*   Used by every MCRS reservation program on the
000110*   USING list so that the called module knows who
000120*   called it and can pass back a simple pass/fail
000130*   indication without a full parameter list.
000140*
000150*   History.
000160*   --------
000170*   19/03/84  RJD  Created for the original booking
000180*                  suite - copied down from the
000190*                  accounts ledger call work area.
000200*   11/09/91  MCK  Added WS-Process-Func/Sub-Function
000210*                  so rsfare can tell rsedit which
000220*                  half of a split run it is in.
000230*   14/02/99  SAP  Y2K sweep - no date fields in this
000240*                  copybook, no change required.
000250*   08/05/16  JNF  WS-CD-Args widened to 13 to carry
000260*                  the trip number on the split-run
000270*                  call.                                 CR1142
000300*
000310 01  WS-CALLING-DATA.
000320     03  WS-CALLED           PIC X(08).
000330     03  WS-CALLER           PIC X(08).
000340     03  WS-DEL-LINK         PIC X(08).
000350     03  WS-TERM-CODE        PIC 99.
000360     03  WS-PROCESS-FUNC     PIC 9.
000370     03  WS-SUB-FUNCTION     PIC 9.
000380     03  WS-CD-ARGS          PIC X(13).
000390     03  FILLER              PIC X(05).
